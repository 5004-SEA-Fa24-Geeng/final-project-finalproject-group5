000100*===============================================================*
000200* PROGRAM NAME:    MOVCAT
000300* ORIGINAL AUTHOR: R HOLLOWAY
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/10/94 R HOLLOWAY      CREATED - MAIN CATALOG RUN: LOADS THE
000900*                          MASTER, APPLIES TRANSACTIONS AND
001000*                          FILTERS, SORTS, WRITES THE REPORT
001100* 09/09/96 R HOLLOWAY      WIRED IN GENRE FILTER SUPPORT PER
001200*                          CR-1180
001300* 01/14/99 T ODUYA         Y2K REVIEW - SORT-CONTROL AND FILTER
001400*                          YEAR FIELDS ARE 4-DIGIT, NO CHANGE
001500*                          REQUIRED
001600* 07/12/02 T ODUYA         ADDED CALLS TO MOVVALD AHEAD OF EVERY
001700*                          FILTER AND TRANSACTION PER CR-3102;
001800*                          BAD REQUESTS ARE LOGGED AND SKIPPED
001900*                          RATHER THAN APPLIED
002000* 03/18/09 T ODUYA         DISTINGUISH A MISSING OPTIONAL FILE
002100*                          (STATUS 35) FROM A REAL I/O ERROR ON
002200*                          UPDTXNS/FLTREQS/SRTCTL - A REAL ERROR
002300*                          NOW ABORTS THE RUN - HELP DESK 61233
002400*===============================================================*
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.  MOVCAT.
002700 AUTHOR. R HOLLOWAY.
002800 INSTALLATION. COBOL DEVELOPMENT CENTER.
002900 DATE-WRITTEN. 04/10/94.
003000 DATE-COMPILED.
003100 SECURITY. NON-CONFIDENTIAL.
003200*===============================================================*
003300 ENVIRONMENT DIVISION.
003400*---------------------------------------------------------------*
003500 CONFIGURATION SECTION.
003600*---------------------------------------------------------------*
003700 SOURCE-COMPUTER. IBM-3081.
003800 OBJECT-COMPUTER. IBM-3081.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*---------------------------------------------------------------*
004200 INPUT-OUTPUT SECTION.
004300*---------------------------------------------------------------*
004400 FILE-CONTROL.
004500     SELECT FLTREQS ASSIGN TO FLTREQS
004600       ORGANIZATION IS LINE SEQUENTIAL
004700       FILE STATUS  IS FLTREQS-STATUS.
004800     SELECT UPDTXNS ASSIGN TO UPDTXNS
004900       ORGANIZATION IS LINE SEQUENTIAL
005000       FILE STATUS  IS UPDTXNS-STATUS.
005100     SELECT SRTCTL ASSIGN TO SRTCTL
005200       ORGANIZATION IS LINE SEQUENTIAL
005300       FILE STATUS  IS SRTCTL-STATUS.
005400*===============================================================*
005500 DATA DIVISION.
005600*---------------------------------------------------------------*
005700 FILE SECTION.
005800*---------------------------------------------------------------*
005900 FD  FLTREQS
006000      DATA RECORD IS FR-INPUT-LINE.
006100 01  FR-INPUT-LINE                   PIC X(87).
006200*---------------------------------------------------------------*
006300 FD  UPDTXNS
006400      DATA RECORD IS UT-INPUT-LINE.
006500 01  UT-INPUT-LINE                   PIC X(81).
006600*---------------------------------------------------------------*
006700 FD  SRTCTL
006800      DATA RECORD IS SC-INPUT-LINE.
006900 01  SC-INPUT-LINE                   PIC X(80).
007000*---------------------------------------------------------------*
007100 WORKING-STORAGE SECTION.
007200*---------------------------------------------------------------*
007300 COPY MOVTBL.
007400*---------------------------------------------------------------*
007500 COPY MOVSEL.
007600*---------------------------------------------------------------*
007700 COPY MOVREQ.
007800*---------------------------------------------------------------*
007900 01  WS-SWITCHES-SUBSCRIPTS-MISC.
008000     05  FLTREQS-STATUS              PIC X(02).
008100         88  FLTREQS-OK                        VALUE '00'.
008200         88  FLTREQS-EOF                        VALUE '10'.
008300     05  FLTREQS-STATUS-N REDEFINES
008400             FLTREQS-STATUS          PIC 9(02).
008500     05  UPDTXNS-STATUS              PIC X(02).
008600         88  UPDTXNS-OK                        VALUE '00'.
008700         88  UPDTXNS-EOF                        VALUE '10'.
008800     05  SRTCTL-STATUS               PIC X(02).
008900         88  SRTCTL-OK                         VALUE '00'.
009000         88  SRTCTL-EOF                        VALUE '10'.
009100     05  WS-SEED-IDX                 PIC S9(03) USAGE COMP.
009200     05  WS-SEED-IDX-X REDEFINES
009300             WS-SEED-IDX             PIC S9(03).
009400*---------------------------------------------------------------*
009500 01  WS-LOOKUP-WORK.
009600     05  WS-TARGET-MOVIE-ID          PIC 9(07).
009700     05  WS-TARGET-MOVIE-ID-X REDEFINES
009800             WS-TARGET-MOVIE-ID      PIC X(07).
009900     05  WS-LOOKUP-FOUND-SW          PIC X(01).
010000         88  WS-LOOKUP-FOUND                   VALUE 'Y'.
010100         88  WS-LOOKUP-NOT-FOUND                VALUE 'N'.
010200*---------------------------------------------------------------*
010300 01  WS-VALIDATION-CALL-WORK.
010400     05  WS-VALIDATION-MODE          PIC X(04).
010500         88  WS-MODE-FILTER                    VALUE 'FLTR'.
010600         88  WS-MODE-TXN                       VALUE 'TXN '.
010700     05  WS-VALID-SW                 PIC X(01).
010800         88  WS-REQUEST-VALID                   VALUE 'Y'.
010900         88  WS-REQUEST-INVALID                 VALUE 'N'.
011000     05  WS-ERROR-MESSAGE            PIC X(60).
011100*---------------------------------------------------------------*
011200 01  WS-CONTROL-TOTALS.
011300     05  WS-RECORDS-READ             PIC S9(05) USAGE COMP
011400                                      VALUE ZERO.
011500     05  WS-RECORDS-SELECTED         PIC S9(05) USAGE COMP
011600                                      VALUE ZERO.
011700     05  WS-COMMENTS-APPLIED         PIC S9(05) USAGE COMP
011800                                      VALUE ZERO.
011900     05  WS-RATINGS-APPLIED          PIC S9(05) USAGE COMP
012000                                      VALUE ZERO.
012100*===============================================================*
012200 PROCEDURE DIVISION.
012300*---------------------------------------------------------------*
012400 0000-MAIN-ROUTINE.
012500*---------------------------------------------------------------*
012600     SET ACTION-LOAD-ALL TO TRUE.
012700     CALL 'MOVLOAD' USING CATALOG-TABLE-SIZE, CATALOG-TABLE-INDEX,
012800         CATALOG-ACTION, WS-TARGET-MOVIE-ID, WS-LOOKUP-FOUND-SW,
012900         CATALOG-TABLE
013000     END-CALL.
013100     MOVE CATALOG-TABLE-SIZE TO WS-RECORDS-READ.
013200     PERFORM 2000-APPLY-UPDATE-TRANSACTIONS.
013300     PERFORM 2900-SEED-FULL-SELECTION.
013400     PERFORM 3000-APPLY-FILTER-REQUESTS.
013500     PERFORM 3900-ENSURE-DEFAULT-SORT.
013600     PERFORM 4000-SORT-SELECTION.
013700     MOVE SELECTION-COUNT TO WS-RECORDS-SELECTED.
013800     PERFORM 5000-WRITE-OUTPUTS.
013900     PERFORM 9000-DISPLAY-CONTROL-TOTALS.
014000     GOBACK.
014100*---------------------------------------------------------------*
014200 2000-APPLY-UPDATE-TRANSACTIONS.
014300*---------------------------------------------------------------*
014400     OPEN INPUT UPDTXNS.
014500     IF UPDTXNS-OK
014600         PERFORM 2010-READ-NEXT-TRANSACTION
014700         PERFORM 2100-APPLY-ONE-TRANSACTION
014800             UNTIL UPDTXNS-EOF
014900         CLOSE UPDTXNS
015000     ELSE
015100         IF UPDTXNS-STATUS NOT = '35'
015200             DISPLAY 'MOVCAT: FATAL ERROR OPENING UPDTXNS - '
015300                 UPDTXNS-STATUS
015400             GO TO 9999-ABORT-RUN
015500         END-IF
015600     END-IF.
015700*---------------------------------------------------------------*
015800 2010-READ-NEXT-TRANSACTION.
015900*---------------------------------------------------------------*
016000     READ UPDTXNS
016100         AT END
016200             SET UPDTXNS-EOF TO TRUE
016300     END-READ.
016400*---------------------------------------------------------------*
016500 2100-APPLY-ONE-TRANSACTION.
016600*---------------------------------------------------------------*
016700     MOVE UT-INPUT-LINE TO UPDATE-TXN-RECORD.
016800     SET WS-MODE-TXN      TO TRUE.
016900     SET WS-REQUEST-VALID TO TRUE.
017000     CALL 'MOVVALD' USING WS-VALIDATION-MODE, WS-VALID-SW,
017100         WS-ERROR-MESSAGE, FILTER-REQUEST-RECORD,
017200         UPDATE-TXN-RECORD
017300     END-CALL.
017400     IF WS-REQUEST-INVALID
017500         DISPLAY 'MOVCAT: TRANSACTION REJECTED - '
017600             WS-ERROR-MESSAGE
017700     ELSE
017800         PERFORM 2200-FIND-TRANSACTION-MOVIE
017900         IF WS-LOOKUP-FOUND
018000             PERFORM 2300-POST-ONE-TRANSACTION
018100         END-IF
018200     END-IF.
018300     PERFORM 2010-READ-NEXT-TRANSACTION.
018400*---------------------------------------------------------------*
018500 2200-FIND-TRANSACTION-MOVIE.
018600*---------------------------------------------------------------*
018700     MOVE TXN-MOVIE-ID TO WS-TARGET-MOVIE-ID.
018800     SET ACTION-FIND-ONE TO TRUE.
018900     CALL 'MOVLOAD' USING CATALOG-TABLE-SIZE, CATALOG-TABLE-INDEX,
019000         CATALOG-ACTION, WS-TARGET-MOVIE-ID, WS-LOOKUP-FOUND-SW,
019100         CATALOG-TABLE
019200     END-CALL.
019300*---------------------------------------------------------------*
019400 2300-POST-ONE-TRANSACTION.
019500*---------------------------------------------------------------*
019600     EVALUATE TXN-TYPE
019700         WHEN 'C'
019800             IF COMMENT-COUNT (CATALOG-TABLE-INDEX) < 5
019900                 ADD 1 TO COMMENT-COUNT (CATALOG-TABLE-INDEX)
020000                 MOVE TXN-COMMENT TO COMMENT-TEXT
020100                     (CATALOG-TABLE-INDEX,
020200                      COMMENT-COUNT (CATALOG-TABLE-INDEX))
020300                 ADD 1 TO WS-COMMENTS-APPLIED
020400             END-IF
020500         WHEN 'R'
020600             IF INAPP-COUNT (CATALOG-TABLE-INDEX) < 10
020700                 ADD 1 TO INAPP-COUNT (CATALOG-TABLE-INDEX)
020800                 MOVE TXN-RATING TO INAPP-RATING
020900                     (CATALOG-TABLE-INDEX,
021000                      INAPP-COUNT (CATALOG-TABLE-INDEX))
021100                 ADD 1 TO WS-RATINGS-APPLIED
021200             END-IF
021300         WHEN OTHER
021400             CONTINUE
021500     END-EVALUATE.
021600*---------------------------------------------------------------*
021700 2900-SEED-FULL-SELECTION.
021800*---------------------------------------------------------------*
021900*    THE WORKING SELECTION STARTS AS THE WHOLE CATALOG BEFORE
022000*    ANY FILTER IS APPLIED, PER THE FILTER-FACILITATOR RULE
022100     MOVE CATALOG-TABLE-SIZE TO SELECTION-COUNT.
022200     SET WS-SEED-IDX TO ZERO.
022300     PERFORM 2910-SEED-ONE-ENTRY
022400         UNTIL WS-SEED-IDX NOT < SELECTION-COUNT.
022500*---------------------------------------------------------------*
022600 2910-SEED-ONE-ENTRY.
022700*---------------------------------------------------------------*
022800     ADD 1 TO WS-SEED-IDX.
022900     MOVE WS-SEED-IDX-X TO SEL-ENTRY (WS-SEED-IDX).
023000*---------------------------------------------------------------*
023100 3000-APPLY-FILTER-REQUESTS.
023200*---------------------------------------------------------------*
023300     OPEN INPUT FLTREQS.
023400     IF FLTREQS-OK
023500         PERFORM 3010-READ-NEXT-FILTER-REQUEST
023600         PERFORM 3100-APPLY-ONE-FILTER-REQUEST
023700             UNTIL FLTREQS-EOF
023800         CLOSE FLTREQS
023900     ELSE
024000         IF FLTREQS-STATUS NOT = '35'
024100             DISPLAY 'MOVCAT: FATAL ERROR OPENING FLTREQS - '
024200                 FLTREQS-STATUS
024300             GO TO 9999-ABORT-RUN
024400         END-IF
024500     END-IF.
024600*---------------------------------------------------------------*
024700 3010-READ-NEXT-FILTER-REQUEST.
024800*---------------------------------------------------------------*
024900     READ FLTREQS
025000         AT END
025100             SET FLTREQS-EOF TO TRUE
025200     END-READ.
025300*---------------------------------------------------------------*
025400 3100-APPLY-ONE-FILTER-REQUEST.
025500*---------------------------------------------------------------*
025600     MOVE FR-INPUT-LINE TO FILTER-REQUEST-RECORD.
025700     SET WS-MODE-FILTER   TO TRUE.
025800     SET WS-REQUEST-VALID TO TRUE.
025900     CALL 'MOVVALD' USING WS-VALIDATION-MODE, WS-VALID-SW,
026000         WS-ERROR-MESSAGE, FILTER-REQUEST-RECORD,
026100         UPDATE-TXN-RECORD
026200     END-CALL.
026300     IF WS-REQUEST-INVALID
026400         DISPLAY 'MOVCAT: FILTER REQUEST REJECTED - '
026500             WS-ERROR-MESSAGE
026600     ELSE
026700         CALL 'MOVFILT' USING CATALOG-TABLE-SIZE, CATALOG-TABLE,
026800             FILTER-REQUEST-RECORD, SELECTION-COUNT,
026900             SELECTION-TABLE
027000         END-CALL
027100     END-IF.
027200     PERFORM 3010-READ-NEXT-FILTER-REQUEST.
027300*---------------------------------------------------------------*
027400 3900-ENSURE-DEFAULT-SORT.
027500*---------------------------------------------------------------*
027600*    THE DEFAULT ORDER (TITLE ASCENDING) APPLIES AUTOMATICALLY
027700*    UNLESS THE SORT-CONTROL RUN OVERRIDES IT
027800     MOVE SPACES TO SORT-REQUEST-RECORD.
027900     OPEN INPUT SRTCTL.
028000     IF SRTCTL-OK
028100         READ SRTCTL
028200             AT END
028300                 SET SRTCTL-EOF TO TRUE
028400         END-READ
028500         IF NOT SRTCTL-EOF
028600             MOVE SC-INPUT-LINE TO SORT-REQUEST-RECORD
028700         END-IF
028800         CLOSE SRTCTL
028900     ELSE
029000         IF SRTCTL-STATUS NOT = '35'
029100             DISPLAY 'MOVCAT: FATAL ERROR OPENING SRTCTL - '
029200                 SRTCTL-STATUS
029300             GO TO 9999-ABORT-RUN
029400         END-IF
029500     END-IF.
029600     IF SORT-TYPE = SPACES
029700         MOVE 'TITLE-ASC           ' TO SORT-TYPE
029800     END-IF.
029900*---------------------------------------------------------------*
030000 4000-SORT-SELECTION.
030100*---------------------------------------------------------------*
030200     CALL 'MOVSORT' USING CATALOG-TABLE, SORT-REQUEST-RECORD,
030300         SELECTION-COUNT, SELECTION-TABLE
030400     END-CALL.
030500*---------------------------------------------------------------*
030600 5000-WRITE-OUTPUTS.
030700*---------------------------------------------------------------*
030800     CALL 'MOVRPT' USING CATALOG-TABLE-SIZE, CATALOG-TABLE,
030900         SELECTION-COUNT, SELECTION-TABLE, WS-CONTROL-TOTALS
031000     END-CALL.
031100*---------------------------------------------------------------*
031200 9000-DISPLAY-CONTROL-TOTALS.
031300*---------------------------------------------------------------*
031400     DISPLAY 'MOVCAT: RECORDS READ      : ' WS-RECORDS-READ.
031500     DISPLAY 'MOVCAT: RECORDS SELECTED  : ' WS-RECORDS-SELECTED.
031600     DISPLAY 'MOVCAT: COMMENTS APPLIED  : ' WS-COMMENTS-APPLIED.
031700     DISPLAY 'MOVCAT: RATINGS APPLIED   : ' WS-RATINGS-APPLIED.
031800*---------------------------------------------------------------*
031900 9999-ABORT-RUN.
032000*---------------------------------------------------------------*
032100*    A STATUS 35 ON AN OPTIONAL FILE JUST MEANS THIS RUN HAS NO
032200*    TRANSACTIONS, FILTER REQUESTS OR SORT CONTROL - FINE.  ANY
032300*    OTHER STATUS MEANS THE FILE IS THERE BUT UNREADABLE, AND WE
032400*    CANNOT TRUST THE CATALOG RUN TO CONTINUE, SO WE STOP COLD.
032500     DISPLAY 'MOVCAT: RUN ABORTED - SEE FILE STATUS ABOVE'.
032600     GOBACK.

000100*---------------------------------------------------------------*
000200* MOVFMT  -  REPORT AND CSV LINE LAYOUTS FOR MOVRPT
000300*
000400* MAINTENENCE LOG
000500* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000600* --------- ------------  ---------------------------------------
000700* 03/20/94 R HOLLOWAY      CREATED - PRINT LINE LAYOUTS FOR THE
000800*                          CATALOG TEXT REPORT
000900* 08/09/95 R HOLLOWAY      ADDED COMMENT LINE AND APP RATING
001000*                          EDIT FIELDS PER CR-2241
001100* 07/02/02 T ODUYA         ADDED CSV EXPORT WORK AREAS
001200* 09/30/02 T ODUYA         DROPPED UNUSED PRINT-LINE BUFFER AND
001300*                          UNUSED CSV RAW/QUOTED WORK FIELDS LEFT
001400*                          OVER FROM THE FIRST CSV WRITER DRAFT
001500*---------------------------------------------------------------*
001600 01  RPT-LABEL-LINE.
001700     05  RPT-LABEL                   PIC X(12).
001800     05  RPT-LABEL-VALUE             PIC X(120).
001900     05  FILLER                      PIC X(01).
002000*
002100 01  RPT-COMMENT-LINE.
002200     05  FILLER                      PIC X(04) VALUE SPACES.
002300     05  RPT-COMMENT-DASH            PIC X(02) VALUE '- '.
002400     05  RPT-COMMENT-VALUE           PIC X(60).
002500     05  FILLER                      PIC X(67) VALUE SPACES.
002600*
002700 01  RPT-DASH-LINE.
002800     05  RPT-DASH-VALUE              PIC X(19) VALUE ALL '-'.
002900     05  FILLER                      PIC X(114) VALUE SPACES.
003000*
003100 01  RPT-FOOTER-LINE.
003200     05  RPT-FOOTER-LABEL            PIC X(24).
003300     05  RPT-FOOTER-COUNT            PIC ZZZ,ZZ9.
003400     05  FILLER                      PIC X(102) VALUE SPACES.
003500*
003600 01  RPT-EDIT-FIELDS.
003700     05  RPT-YEAR-ED                 PIC ZZZ9.
003800     05  RPT-RATING-ED               PIC ZZZZZ9.99.
003900     05  RPT-INAPP-ED                PIC 9.9.
004000     05  FILLER                      PIC X(01).
004100*
004200 01  CSV-HEADER-LINE                 PIC X(100) VALUE
004300     'Title,Year,Rating,Overview,Directors,Genres,Castings,'
004400     'Comments,InAppRating,ImgUrl'.
004500*
004600 01  CSV-LINE-TEXT                   PIC X(900).
004700*
004800 01  CSV-NEEDS-QUOTES-SW             PIC X(01).
004900     88  CSV-NEEDS-QUOTES                  VALUE 'Y'.
005000     88  CSV-NO-QUOTES-NEEDED              VALUE 'N'.

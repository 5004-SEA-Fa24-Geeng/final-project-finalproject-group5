000100*---------------------------------------------------------------*
000200* MOVSEL  -  WORKING SELECTION TABLE - HOLDS SUBSCRIPTS INTO
000300*            THE CATALOG-TABLE FOR THE MOVIES CURRENTLY
000400*            SELECTED BY THE FILTER / SORT CHAIN
000500*
000600* MAINTENENCE LOG
000700* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000800* --------- ------------  ---------------------------------------
000900* 03/22/94 R HOLLOWAY      CREATED - SELECTION SUBSCRIPT TABLE,
001000*                          CAP OF 200 TO MATCH CATALOG-TABLE
001100*---------------------------------------------------------------*
001200 01  SELECTION-COUNT             PIC S9(03) USAGE COMP.
001300 01  SELECTION-TABLE.
001400     02  FILLER                 PIC X(01) VALUE SPACE.
001500     02  SEL-ENTRY OCCURS 1 TO 200 TIMES
001600                     DEPENDING ON SELECTION-COUNT
001700                     INDEXED BY SEL-IDX
001800                                 PIC S9(03) USAGE COMP.

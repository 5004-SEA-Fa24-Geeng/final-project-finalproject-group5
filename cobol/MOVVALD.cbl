000100*===============================================================*
000200* PROGRAM NAME:    MOVVALD
000300* ORIGINAL AUTHOR: T ODUYA
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 07/09/02 T ODUYA         CREATED - VALIDATES FILTER REQUEST
000900*                          AND UPDATE TRANSACTION INPUT CRITERIA
001000*                          BEFORE MOVCAT APPLIES THEM
001100* 11/15/04 T ODUYA         ADDED GENRE NAME CROSS CHECK AGAINST
001200*                          MOVGENRE PER CR-3102
001300* 02/02/07 S PELLETIER     MIN-INAPP / MAX-RATING RANGE EDITS
001400*                          TIGHTENED PER HELP DESK TICKET 55812
001500* 03/11/09 T ODUYA         2140 WAS REJECTING A BLANK TITLE,
001600*                          DIRECTOR OR ACTOR AS AN ERROR - A BLANK
001700*                          NAME CRITERION IS SUPPOSED TO BE LEFT
001800*                          VALID SO MOVFILT CAN TREAT IT AS
001900*                          ABSENT, PER HELP DESK TICKET 61190
002000* 03/18/09 T ODUYA         AN UNKNOWN LK-VALIDATION-MODE IS A
002100*                          CALLING PROGRAM BUG, NOT A BAD REQUEST
002200*                          IT NOW GOES TO ITS OWN ABORT PARAGRAPH
002300*                          INSTEAD OF FALLING OUT THE EVALUATE,
002400*                          PER HELP DESK TICKET 61233
002500*===============================================================*
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.  MOVVALD.
002800 AUTHOR. T ODUYA.
002900 INSTALLATION. COBOL DEVELOPMENT CENTER.
003000 DATE-WRITTEN. 07/09/02.
003100 DATE-COMPILED.
003200 SECURITY. NON-CONFIDENTIAL.
003300*===============================================================*
003400 ENVIRONMENT DIVISION.
003500*---------------------------------------------------------------*
003600 CONFIGURATION SECTION.
003700*---------------------------------------------------------------*
003800 SOURCE-COMPUTER. IBM-3081.
003900 OBJECT-COMPUTER. IBM-3081.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*===============================================================*
004300 DATA DIVISION.
004400*---------------------------------------------------------------*
004500 WORKING-STORAGE SECTION.
004600*---------------------------------------------------------------*
004700 COPY MOVGENRE.
004800*---------------------------------------------------------------*
004900 77  WS-VALIDATION-CALL-COUNT    PIC S9(05) USAGE COMP VALUE ZERO.
005000*---------------------------------------------------------------*
005100 01  WS-VALIDATION-WORK.
005200     05  WS-TRIMMED-TEXT         PIC X(40).
005300     05  WS-TRIMMED-LEN          PIC S9(02) USAGE COMP.
005400     05  WS-TRIMMED-LEN-X REDEFINES
005500             WS-TRIMMED-LEN      PIC S9(02).
005600     05  WS-GENRE-MATCH-SW       PIC X(01).
005700         88  WS-GENRE-MATCHED              VALUE 'Y'.
005800         88  WS-GENRE-NOT-MATCHED           VALUE 'N'.
005900     05  WS-LAST-TBL-IDX         PIC S9(02) USAGE COMP.
006000     05  WS-LAST-TBL-IDX-X REDEFINES
006100             WS-LAST-TBL-IDX     PIC S9(02).
006200     05  FILLER                  PIC X(06).
006300*---------------------------------------------------------------*
006400 01  WS-VALID-FILTER-TYPES.
006500     05  FILLER PIC X(16) VALUE 'TITLE-KEYWORD   '.
006600     05  FILLER PIC X(16) VALUE 'EXACT-TITLE     '.
006700     05  FILLER PIC X(16) VALUE 'DIRECTOR        '.
006800     05  FILLER PIC X(16) VALUE 'ACTOR           '.
006900     05  FILLER PIC X(16) VALUE 'GENRE           '.
007000     05  FILLER PIC X(16) VALUE 'YEAR            '.
007100     05  FILLER PIC X(16) VALUE 'YEAR-RANGE      '.
007200     05  FILLER PIC X(16) VALUE 'MIN-RATING      '.
007300     05  FILLER PIC X(16) VALUE 'MAX-RATING      '.
007400     05  FILLER PIC X(16) VALUE 'COMMENT-KEY     '.
007500     05  FILLER PIC X(16) VALUE 'MIN-INAPP       '.
007600 01  WS-VALID-FILTER-TYPE-TBL REDEFINES
007700             WS-VALID-FILTER-TYPES.
007800     05  WS-VALID-FILTER-ENTRY OCCURS 11 TIMES
007900             INDEXED BY WS-VFT-IDX.
008000         10  FILLER                     PIC X(16).
008100*---------------------------------------------------------------*
008200 LINKAGE SECTION.
008300*---------------------------------------------------------------*
008400 01  LK-VALIDATION-MODE          PIC X(04).
008500     88  LK-MODE-FILTER                     VALUE 'FLTR'.
008600     88  LK-MODE-TXN                        VALUE 'TXN '.
008700 01  LK-VALID-SW                 PIC X(01).
008800     88  LK-INPUT-VALID                     VALUE 'Y'.
008900     88  LK-INPUT-INVALID                   VALUE 'N'.
009000 01  LK-ERROR-MESSAGE            PIC X(60).
009100 COPY MOVREQ.
009200*===============================================================*
009300 PROCEDURE DIVISION USING LK-VALIDATION-MODE, LK-VALID-SW,
009400     LK-ERROR-MESSAGE, FILTER-REQUEST-RECORD, UPDATE-TXN-RECORD.
009500*---------------------------------------------------------------*
009600 0000-MAIN-ROUTINE.
009700*---------------------------------------------------------------*
009800     MOVE SPACES              TO LK-ERROR-MESSAGE.
009900     ADD 1                    TO WS-VALIDATION-CALL-COUNT.
010000     SET LK-INPUT-VALID        TO TRUE.
010100     PERFORM 1000-DISPATCH-VALIDATION
010200         THRU 1000-DISPATCH-VALIDATION-EXIT.
010300     GOBACK.
010400*---------------------------------------------------------------*
010500 1000-DISPATCH-VALIDATION.
010600*---------------------------------------------------------------*
010700     EVALUATE TRUE
010800         WHEN LK-MODE-FILTER
010900             PERFORM 2000-VALIDATE-FILTER-REQUEST
011000         WHEN LK-MODE-TXN
011100             PERFORM 3000-VALIDATE-TRANSACTION
011200         WHEN OTHER
011300             GO TO 9999-ABORT-BAD-MODE
011400     END-EVALUATE.
011500*---------------------------------------------------------------*
011600 1000-DISPATCH-VALIDATION-EXIT.
011700*---------------------------------------------------------------*
011800     EXIT.
011900*---------------------------------------------------------------*
012000 2000-VALIDATE-FILTER-REQUEST.
012100*---------------------------------------------------------------*
012200     PERFORM 2100-VALIDATE-FILTER-TYPE.
012300     IF LK-INPUT-VALID
012400         EVALUATE FILTER-TYPE
012500             WHEN 'YEAR            '
012600                 PERFORM 2110-VALIDATE-YEAR-NUM-1
012700             WHEN 'YEAR-RANGE      '
012800                 PERFORM 2110-VALIDATE-YEAR-NUM-1
012900                 IF LK-INPUT-VALID
013000                     PERFORM 2111-VALIDATE-YEAR-NUM-2
013100                 END-IF
013200             WHEN 'GENRE           '
013300                 PERFORM 2120-VALIDATE-GENRE-TEXT
013400             WHEN 'COMMENT-KEY     '
013500                 PERFORM 2130-VALIDATE-NONBLANK-TEXT
013600             WHEN 'TITLE-KEYWORD   '
013700             WHEN 'EXACT-TITLE     '
013800             WHEN 'DIRECTOR        '
013900             WHEN 'ACTOR           '
014000                 PERFORM 2140-VALIDATE-NAME-TEXT
014100             WHEN 'MIN-INAPP       '
014200                 PERFORM 2150-VALIDATE-INAPP-NUM-1
014300             WHEN OTHER
014400                 CONTINUE
014500         END-EVALUATE
014600     END-IF.
014700*---------------------------------------------------------------*
014800 2100-VALIDATE-FILTER-TYPE.
014900*---------------------------------------------------------------*
015000     SET WS-VFT-IDX TO 1.
015100     SET WS-GENRE-NOT-MATCHED TO TRUE.
015200     PERFORM 2105-SCAN-FILTER-TYPE-TABLE
015300         UNTIL WS-VFT-IDX > 11 OR WS-GENRE-MATCHED.
015400     IF WS-GENRE-NOT-MATCHED
015500         SET LK-INPUT-INVALID TO TRUE
015600         MOVE 'UNKNOWN FILTER-TYPE' TO LK-ERROR-MESSAGE
015700     END-IF.
015800*---------------------------------------------------------------*
015900 2105-SCAN-FILTER-TYPE-TABLE.
016000*---------------------------------------------------------------*
016100     IF FILTER-TYPE = WS-VALID-FILTER-ENTRY (WS-VFT-IDX)
016200         SET WS-GENRE-MATCHED TO TRUE
016300         SET WS-LAST-TBL-IDX FROM WS-VFT-IDX
016400     ELSE
016500         SET WS-VFT-IDX UP BY 1
016600     END-IF.
016700*---------------------------------------------------------------*
016800 2110-VALIDATE-YEAR-NUM-1.
016900*---------------------------------------------------------------*
017000     IF FILTER-TEXT = SPACES AND FILTER-NUM-1 = ZERO
017100         SET LK-INPUT-INVALID TO TRUE
017200         MOVE 'YEAR CRITERION IS ABSENT' TO LK-ERROR-MESSAGE
017300     ELSE
017400         IF FILTER-NUM-1 < 1800 OR FILTER-NUM-1 > 2025
017500             SET LK-INPUT-INVALID TO TRUE
017600             MOVE 'YEAR MUST BE 1800-2025' TO LK-ERROR-MESSAGE
017700         END-IF
017800     END-IF.
017900*---------------------------------------------------------------*
018000 2111-VALIDATE-YEAR-NUM-2.
018100*---------------------------------------------------------------*
018200     IF FILTER-NUM-2 < 1800 OR FILTER-NUM-2 > 2025
018300         SET LK-INPUT-INVALID TO TRUE
018400         MOVE 'END YEAR MUST BE 1800-2025' TO LK-ERROR-MESSAGE
018500     END-IF.
018600*---------------------------------------------------------------*
018700 2120-VALIDATE-GENRE-TEXT.
018800*---------------------------------------------------------------*
018900     SET GENRE-TBL-IDX TO 1.
019000     SET WS-GENRE-NOT-MATCHED TO TRUE.
019100     PERFORM 2125-SCAN-GENRE-TABLE
019200         UNTIL GENRE-TBL-IDX > 19 OR WS-GENRE-MATCHED.
019300     IF WS-GENRE-NOT-MATCHED
019400         SET LK-INPUT-INVALID TO TRUE
019500         MOVE 'GENRE NAME NOT RECOGNIZED' TO LK-ERROR-MESSAGE
019600     END-IF.
019700*---------------------------------------------------------------*
019800 2125-SCAN-GENRE-TABLE.
019900*---------------------------------------------------------------*
020000     IF FILTER-TEXT = GENRE-TBL-NAME (GENRE-TBL-IDX)
020100         SET WS-GENRE-MATCHED TO TRUE
020200     ELSE
020300         SET GENRE-TBL-IDX UP BY 1
020400     END-IF.
020500*---------------------------------------------------------------*
020600 2130-VALIDATE-NONBLANK-TEXT.
020700*---------------------------------------------------------------*
020800     IF FILTER-TEXT = SPACES
020900         SET LK-INPUT-INVALID TO TRUE
021000         MOVE 'CRITERION TEXT IS BLANK' TO LK-ERROR-MESSAGE
021100     END-IF.
021200*---------------------------------------------------------------*
021300 2140-VALIDATE-NAME-TEXT.
021400*---------------------------------------------------------------*
021500*    TITLE-KEYWORD, EXACT-TITLE, DIRECTOR AND ACTOR TEXT MAY BE
021600*    BLANK ON PURPOSE - A BLANK CRITERION MEANS "ABSENT" AND THE
021700*    REQUEST STAYS VALID; MOVFILT'S OWN
021800*    1100-TEST-FILTER-HAS-CRITERION GIVES AN ABSENT CRITERION AN
021900*    EMPTY RESULT RATHER THAN MATCHING EVERYTHING.  NOTHING TO
022000*    CHECK HERE.
022100     CONTINUE.
022200*---------------------------------------------------------------*
022300 2150-VALIDATE-INAPP-NUM-1.
022400*---------------------------------------------------------------*
022500     IF FILTER-NUM-1 < 0 OR FILTER-NUM-1 > 5
022600         SET LK-INPUT-INVALID TO TRUE
022700         MOVE 'MIN-INAPP MUST BE 0.0-5.0' TO LK-ERROR-MESSAGE
022800     END-IF.
022900*---------------------------------------------------------------*
023000 3000-VALIDATE-TRANSACTION.
023100*---------------------------------------------------------------*
023200     EVALUATE TXN-TYPE
023300         WHEN 'C'
023400             PERFORM 3100-VALIDATE-COMMENT-TXN
023500         WHEN 'R'
023600             PERFORM 3110-VALIDATE-RATING-TXN
023700         WHEN OTHER
023800             SET LK-INPUT-INVALID TO TRUE
023900             MOVE 'UNKNOWN TXN-TYPE' TO LK-ERROR-MESSAGE
024000     END-EVALUATE.
024100*---------------------------------------------------------------*
024200 3100-VALIDATE-COMMENT-TXN.
024300*---------------------------------------------------------------*
024400     IF TXN-COMMENT = SPACES
024500         SET LK-INPUT-INVALID TO TRUE
024600         MOVE 'COMMENT TEXT IS BLANK' TO LK-ERROR-MESSAGE
024700     END-IF.
024800*---------------------------------------------------------------*
024900 3110-VALIDATE-RATING-TXN.
025000*---------------------------------------------------------------*
025100     IF TXN-RATING < 0 OR TXN-RATING > 5
025200         SET LK-INPUT-INVALID TO TRUE
025300         MOVE 'RATING MUST BE 0.0-5.0' TO LK-ERROR-MESSAGE
025400     END-IF.
025500*---------------------------------------------------------------*
025600 9999-ABORT-BAD-MODE.
025700*---------------------------------------------------------------*
025800*    THE CALLER SHOULD ONLY EVER PASS FLTR OR TXN - ANYTHING ELSE
025900*    MEANS MOVCAT ITSELF IS BUILT WRONG, NOT THAT THE FILTER OR
026000*    TRANSACTION REQUEST IS BAD, SO WE BAIL OUT HERE RATHER THAN
026100*    GUESS AT THE CALLER'S INTENT.
026200     SET LK-INPUT-INVALID TO TRUE.
026300     MOVE 'MOVVALD: UNKNOWN VALIDATION MODE' TO LK-ERROR-MESSAGE.
026400     GOBACK.

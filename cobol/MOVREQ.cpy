000100*---------------------------------------------------------------*
000200* MOVREQ  -  FILTER REQUEST, UPDATE TRANSACTION AND SORT
000300*            CONTROL RECORD LAYOUTS FOR THE CATALOG RUN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/21/94 R HOLLOWAY      CREATED - FILTER REQUEST LAYOUT
000900* 08/09/95 R HOLLOWAY      ADDED UPDATE TRANSACTION LAYOUT FOR
001000*                          COMMENT / IN-APP RATING TXNS
001100* 07/02/02 T ODUYA         ADDED SORT CONTROL RECORD
001200*---------------------------------------------------------------*
001300 01  FILTER-REQUEST-RECORD.
001400     05  FILTER-TYPE                        PIC X(16).
001500     05  FILTER-TEXT                        PIC X(40).
001600     05  FILTER-NUM-1                       PIC 9(05)V9(02).
001700     05  FILTER-NUM-2                       PIC 9(05)V9(02).
001800     05  FILLER                             PIC X(17).
001900*---------------------------------------------------------------*
002000 01  UPDATE-TXN-RECORD.
002100     05  TXN-TYPE                           PIC X(01).
002200     05  TXN-MOVIE-ID                       PIC 9(07).
002300     05  TXN-COMMENT                        PIC X(60).
002400     05  TXN-RATING                         PIC 9(01)V9(01).
002500     05  FILLER                             PIC X(11).
002600*---------------------------------------------------------------*
002700 01  SORT-REQUEST-RECORD.
002800     05  SORT-TYPE                          PIC X(20).
002900     05  SORT-TOP-N                         PIC 9(03).
003000     05  FILLER                             PIC X(57).

000100*===============================================================*
000200* PROGRAM NAME:    MOVSORT
000300* ORIGINAL AUTHOR: R HOLLOWAY
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/04/94 R HOLLOWAY      CREATED - ORDERS THE SELECTION TABLE
000900*                          BY TITLE, YEAR OR RATING FOR MOVCAT
001000* 09/09/96 R HOLLOWAY      ADDED DESCENDING ORDERS PER CR-1180
001100* 01/14/99 T ODUYA         Y2K REVIEW - YEAR COMPARE IS 4-DIGIT,
001200*                          NO CHANGE REQUIRED
001300* 07/09/02 T ODUYA         ADDED INAPP-ASC / INAPP-DESC ORDERS
001400*                          AND TOP-N TRUNCATION PER CR-3102
001500* 03/18/09 T ODUYA         DEFENSIVE CHECK ADDED AHEAD OF THE
001600*                          SORT - A SELECTION-COUNT OVER 200
001700*                          WOULD OVERRUN SEL-ENTRY, PER HELP
001800*                          DESK TICKET 61233
001900*===============================================================*
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.  MOVSORT.
002200 AUTHOR. R HOLLOWAY.
002300 INSTALLATION. COBOL DEVELOPMENT CENTER.
002400 DATE-WRITTEN. 04/04/94.
002500 DATE-COMPILED.
002600 SECURITY. NON-CONFIDENTIAL.
002700*===============================================================*
002800 ENVIRONMENT DIVISION.
002900*---------------------------------------------------------------*
003000 CONFIGURATION SECTION.
003100*---------------------------------------------------------------*
003200 SOURCE-COMPUTER. IBM-3081.
003300 OBJECT-COMPUTER. IBM-3081.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600*===============================================================*
003700 DATA DIVISION.
003800*---------------------------------------------------------------*
003900 WORKING-STORAGE SECTION.
004000*---------------------------------------------------------------*
004100 01  WS-SORT-CONTROL-SW.
004200     05  WS-SORT-TYPE-SW             PIC X(01).
004300         88  WS-SORT-TYPE-IS-VALID              VALUE 'Y'.
004400         88  WS-SORT-TYPE-IS-INVALID            VALUE 'N'.
004500     05  WS-KEEP-SORTING-SW          PIC X(01).
004600         88  WS-KEEP-SORTING                    VALUE 'Y'.
004700         88  WS-DONE-SORTING                     VALUE 'N'.
004800     05  WS-SHOULD-SWAP-SW           PIC X(01).
004900         88  WS-SHOULD-SWAP                      VALUE 'Y'.
005000         88  WS-SHOULD-NOT-SWAP                  VALUE 'N'.
005100     05  FILLER                      PIC X(06).
005200*---------------------------------------------------------------*
005300 01  WS-SORT-WORK.
005400     05  WS-INNER-IDX                PIC S9(03) USAGE COMP.
005500     05  WS-ENTRY-A-IDX              PIC S9(03) USAGE COMP.
005600     05  WS-ENTRY-B-IDX              PIC S9(03) USAGE COMP.
005700     05  WS-CATALOG-A-IDX            PIC S9(03) USAGE COMP.
005800     05  WS-CATALOG-A-IDX-X REDEFINES
005900             WS-CATALOG-A-IDX        PIC S9(03).
006000     05  WS-CATALOG-B-IDX            PIC S9(03) USAGE COMP.
006100     05  WS-TEMP-SEL-ENTRY           PIC S9(03) USAGE COMP.
006200     05  WS-TEMP-SEL-ENTRY-X REDEFINES
006300             WS-TEMP-SEL-ENTRY       PIC S9(03).
006400*---------------------------------------------------------------*
006500 01  WS-AVG-INAPP-WORK.
006600     05  WS-AVG-TARGET-IDX           PIC S9(03) USAGE COMP.
006700     05  WS-INAPP-IDX                PIC S9(02) USAGE COMP.
006800     05  WS-INAPP-SUM                PIC S9(05)V9(02) COMP-3.
006900     05  WS-INAPP-AVG-RAW            PIC S9(03)V99 COMP-3.
007000     05  WS-INAPP-A-AVG              PIC S9(01)V9(01) COMP-3.
007100     05  WS-INAPP-B-AVG              PIC S9(01)V9(01) COMP-3.
007200     05  WS-INAPP-B-AVG-X REDEFINES
007300             WS-INAPP-B-AVG          PIC S9(01)V9(01).
007400*---------------------------------------------------------------*
007500 LINKAGE SECTION.
007600*---------------------------------------------------------------*
007700 COPY MOVTBL.
007800*---------------------------------------------------------------*
007900 COPY MOVREQ.
008000*---------------------------------------------------------------*
008100 COPY MOVSEL.
008200*===============================================================*
008300 PROCEDURE DIVISION USING CATALOG-TABLE, SORT-REQUEST-RECORD,
008400     SELECTION-COUNT, SELECTION-TABLE.
008500*---------------------------------------------------------------*
008600 0000-MAIN-ROUTINE.
008700*---------------------------------------------------------------*
008800     IF SELECTION-COUNT > 200
008900         DISPLAY 'MOVSORT: SELECTION COUNT EXCEEDS SELECTION '
009000             'TABLE CAPACITY'
009100         GO TO 9999-ABORT-SORT
009200     END-IF.
009300     PERFORM 1000-SORT-SELECTION.
009400     PERFORM 8000-APPLY-TOP-N.
009500     GOBACK.
009600*---------------------------------------------------------------*
009700 1000-SORT-SELECTION.
009800*---------------------------------------------------------------*
009900     PERFORM 1100-VALIDATE-SORT-TYPE.
010000     IF WS-SORT-TYPE-IS-VALID AND SELECTION-COUNT > 1
010100         SET WS-KEEP-SORTING  TO TRUE
010200         PERFORM 1200-BUBBLE-PASS UNTIL WS-DONE-SORTING
010300     END-IF.
010400*---------------------------------------------------------------*
010500 1100-VALIDATE-SORT-TYPE.
010600*---------------------------------------------------------------*
010700*    UNRECOGNIZED SORT-TYPE LEAVES THE SELECTION UNSORTED - NO
010800*    ERROR IS RAISED, PER THE FACILITATOR'S NO-OP RULE (CR-1180)
010900     EVALUATE SORT-TYPE
011000         WHEN 'TITLE-ASC           '
011100         WHEN 'TITLE-DESC          '
011200         WHEN 'YEAR-ASC            '
011300         WHEN 'YEAR-DESC           '
011400         WHEN 'RATING-ASC          '
011500         WHEN 'RATING-DESC         '
011600         WHEN 'INAPP-ASC           '
011700         WHEN 'INAPP-DESC          '
011800             SET WS-SORT-TYPE-IS-VALID TO TRUE
011900         WHEN OTHER
012000             SET WS-SORT-TYPE-IS-INVALID TO TRUE
012100     END-EVALUATE.
012200*---------------------------------------------------------------*
012300 1200-BUBBLE-PASS.
012400*---------------------------------------------------------------*
012500     SET WS-DONE-SORTING      TO TRUE.
012600     SET WS-INNER-IDX         TO ZERO.
012700     PERFORM 1210-COMPARE-ADJACENT-PAIR
012800         UNTIL WS-INNER-IDX NOT < (SELECTION-COUNT - 1).
012900*---------------------------------------------------------------*
013000 1210-COMPARE-ADJACENT-PAIR.
013100*---------------------------------------------------------------*
013200     ADD 1 TO WS-INNER-IDX.
013300     MOVE WS-INNER-IDX        TO WS-ENTRY-A-IDX.
013400     COMPUTE WS-ENTRY-B-IDX = WS-INNER-IDX + 1.
013500     MOVE SEL-ENTRY (WS-ENTRY-A-IDX) TO WS-CATALOG-A-IDX.
013600     MOVE SEL-ENTRY (WS-ENTRY-B-IDX) TO WS-CATALOG-B-IDX.
013700     PERFORM 2000-DETERMINE-SWAP.
013800     IF WS-SHOULD-SWAP
013900         MOVE SEL-ENTRY (WS-ENTRY-A-IDX) TO WS-TEMP-SEL-ENTRY
014000         MOVE SEL-ENTRY (WS-ENTRY-B-IDX) TO
014100             SEL-ENTRY (WS-ENTRY-A-IDX)
014200         MOVE WS-TEMP-SEL-ENTRY TO SEL-ENTRY (WS-ENTRY-B-IDX)
014300         SET WS-KEEP-SORTING  TO TRUE
014400     END-IF.
014500*---------------------------------------------------------------*
014600 2000-DETERMINE-SWAP.
014700*---------------------------------------------------------------*
014800     SET WS-SHOULD-NOT-SWAP   TO TRUE.
014900     EVALUATE TRUE
015000         WHEN SORT-TYPE = 'TITLE-ASC           '
015100             IF MOVIE-TITLE (WS-CATALOG-A-IDX) >
015200                 MOVIE-TITLE (WS-CATALOG-B-IDX)
015300                 SET WS-SHOULD-SWAP TO TRUE
015400             END-IF
015500         WHEN SORT-TYPE = 'TITLE-DESC          '
015600             IF MOVIE-TITLE (WS-CATALOG-A-IDX) <
015700                 MOVIE-TITLE (WS-CATALOG-B-IDX)
015800                 SET WS-SHOULD-SWAP TO TRUE
015900             END-IF
016000         WHEN SORT-TYPE = 'YEAR-ASC            '
016100             IF MOVIE-YEAR (WS-CATALOG-A-IDX) >
016200                 MOVIE-YEAR (WS-CATALOG-B-IDX)
016300                 SET WS-SHOULD-SWAP TO TRUE
016400             END-IF
016500         WHEN SORT-TYPE = 'YEAR-DESC           '
016600             IF MOVIE-YEAR (WS-CATALOG-A-IDX) <
016700                 MOVIE-YEAR (WS-CATALOG-B-IDX)
016800                 SET WS-SHOULD-SWAP TO TRUE
016900             END-IF
017000         WHEN SORT-TYPE = 'RATING-ASC          '
017100             IF MOVIE-RATING (WS-CATALOG-A-IDX) >
017200                 MOVIE-RATING (WS-CATALOG-B-IDX)
017300                 SET WS-SHOULD-SWAP TO TRUE
017400             END-IF
017500         WHEN SORT-TYPE = 'RATING-DESC         '
017600             IF MOVIE-RATING (WS-CATALOG-A-IDX) <
017700                 MOVIE-RATING (WS-CATALOG-B-IDX)
017800                 SET WS-SHOULD-SWAP TO TRUE
017900             END-IF
018000         WHEN SORT-TYPE = 'INAPP-ASC           '
018100             PERFORM 2900-COMPARE-INAPP-AVERAGES
018200             IF WS-INAPP-A-AVG > WS-INAPP-B-AVG
018300                 SET WS-SHOULD-SWAP TO TRUE
018400             END-IF
018500         WHEN SORT-TYPE = 'INAPP-DESC          '
018600             PERFORM 2900-COMPARE-INAPP-AVERAGES
018700             IF WS-INAPP-A-AVG < WS-INAPP-B-AVG
018800                 SET WS-SHOULD-SWAP TO TRUE
018900             END-IF
019000         WHEN OTHER
019100             CONTINUE
019200     END-EVALUATE.
019300*---------------------------------------------------------------*
019400 2900-COMPARE-INAPP-AVERAGES.
019500*---------------------------------------------------------------*
019600     MOVE WS-CATALOG-A-IDX    TO WS-AVG-TARGET-IDX.
019700     PERFORM 2910-COMPUTE-AVG-INAPP.
019800     MOVE WS-INAPP-AVG-RAW    TO WS-INAPP-A-AVG.
019900     MOVE WS-CATALOG-B-IDX    TO WS-AVG-TARGET-IDX.
020000     PERFORM 2910-COMPUTE-AVG-INAPP.
020100     MOVE WS-INAPP-AVG-RAW    TO WS-INAPP-B-AVG.
020200*---------------------------------------------------------------*
020300 2910-COMPUTE-AVG-INAPP.
020400*---------------------------------------------------------------*
020500*    AVERAGE IN-APP RATING - 2 DECIMAL INTERMEDIATE, 1 DECIMAL
020600*    ROUNDED RESULT, PER CR-3102
020700     MOVE ZERO                TO WS-INAPP-SUM.
020800     MOVE ZERO                TO WS-INAPP-AVG-RAW.
020900     IF INAPP-COUNT (WS-AVG-TARGET-IDX) > ZERO
021000         SET WS-INAPP-IDX     TO ZERO
021100         PERFORM 2911-ADD-ONE-INAPP-RATING
021200             UNTIL WS-INAPP-IDX
021300                 NOT < INAPP-COUNT (WS-AVG-TARGET-IDX)
021400         COMPUTE WS-INAPP-AVG-RAW ROUNDED =
021500             WS-INAPP-SUM / INAPP-COUNT (WS-AVG-TARGET-IDX)
021600     END-IF.
021700*---------------------------------------------------------------*
021800 2911-ADD-ONE-INAPP-RATING.
021900*---------------------------------------------------------------*
022000     ADD 1 TO WS-INAPP-IDX.
022100     ADD INAPP-RATING (WS-AVG-TARGET-IDX, WS-INAPP-IDX)
022200                              TO WS-INAPP-SUM.
022300*---------------------------------------------------------------*
022400 8000-APPLY-TOP-N.
022500*---------------------------------------------------------------*
022600*    TOP-N OF ZERO LEAVES AN EMPTY SELECTION; TOP-N AT OR BEYOND
022700*    THE SELECTION SIZE LEAVES THE SELECTION UNCHANGED
022800     IF SORT-TOP-N = ZERO
022900         MOVE ZERO            TO SELECTION-COUNT
023000     ELSE
023100         IF SORT-TOP-N < SELECTION-COUNT
023200             MOVE SORT-TOP-N  TO SELECTION-COUNT
023300         END-IF
023400     END-IF.
023500*---------------------------------------------------------------*
023600 9999-ABORT-SORT.
023700*---------------------------------------------------------------*
023800*    SEL-ENTRY ONLY HOLDS 200 ENTRIES - A CALLER THAT PASSES A
023900*    LARGER SELECTION-COUNT HAS A CORRUPT SELECTION TABLE AND
024000*    THE SORT CANNOT RUN SAFELY AGAINST IT.
024100     GOBACK.

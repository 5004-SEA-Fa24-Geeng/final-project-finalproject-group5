000100*---------------------------------------------------------------*
000200* MOVTBL  -  IN-MEMORY MOVIE CATALOG / SELECTION WORK TABLE
000300*            PASSED BY REFERENCE ON EVERY MOVCAT SUBPROGRAM CALL
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/14/94 R HOLLOWAY      CREATED - CATALOG WORK TABLE, CAP
000900*                          OF 200 ENTRIES PER CATALOG DESIGN
001000* 08/02/95 R HOLLOWAY      ADDED COMMENT / IN-APP RATING SLOTS
001100*                          TO MATCH MOVMAST
001200* 11/30/98 T ODUYA         ADDED CATALOG-ACTION SWITCHES FOR
001300*                          MOVLOAD CALL (ALL / FIND)
001400* 10/08/02 T ODUYA         ADDED PAD FILLERS AND YEAR/RATING
001500*                          X-VIEWS TO TBL-MOVIE-RECORD SO IT IS
001600*                          BYTE-FOR-BYTE IDENTICAL TO MOVIE-RECORD
001700*                          IN MOVMAST - A MISMATCH HERE SHIFTS
001800*                          EVERY FIELD AFTER THE TITLE WHEN THE
001900*                          GROUP MOVE CROSSES BETWEEN THE TWO
002000*---------------------------------------------------------------*
002100 01  CATALOG-TABLE-SIZE         PIC S9(03) USAGE COMP.
002200 01  CATALOG-TABLE-INDEX        PIC S9(03) USAGE COMP.
002300*
002400 01  CATALOG-ACTION              PIC X(04).
002500     88  ACTION-LOAD-ALL                 VALUE 'ALL '.
002600     88  ACTION-FIND-ONE                 VALUE 'FIND'.
002700*
002800 01  CATALOG-TABLE.
002900     02  FILLER                         PIC X(01) VALUE SPACE.
003000     02  TBL-MOVIE-RECORD OCCURS 1 TO 200 TIMES
003100                         DEPENDING ON CATALOG-TABLE-SIZE
003200                         INDEXED BY TBL-MOVIE-IDX.
003300         05  MOVIE-ID                           PIC 9(07).
003400         05  MOVIE-TITLE                        PIC X(40).
003500         05  MOVIE-DIRECTOR-INFO.
003600             10  DIRECTOR-COUNT                 PIC 9(02).
003700             10  DIRECTOR-NAME OCCURS 5 TIMES    PIC X(25).
003800             10  FILLER                         PIC X(05).
003900         05  MOVIE-YEAR                         PIC 9(04).
004000         05  MOVIE-YEAR-X REDEFINES
004100                         MOVIE-YEAR              PIC X(04).
004200         05  MOVIE-RATING                       PIC S9(05)V9(02)
004300                                                 COMP-3.
004400         05  MOVIE-RATING-X REDEFINES
004500                         MOVIE-RATING            PIC X(04).
004600         05  MOVIE-GENRE-INFO.
004700             10  GENRE-COUNT                    PIC 9(02).
004800             10  GENRE-CODE OCCURS 6 TIMES       PIC 9(05).
004900             10  FILLER                         PIC X(04).
005000         05  OVERVIEW                           PIC X(80).
005100         05  MOVIE-CAST-INFO.
005200             10  CAST-COUNT                     PIC 9(02).
005300             10  CAST-NAME OCCURS 8 TIMES        PIC X(25).
005400             10  FILLER                         PIC X(05).
005500         05  MOVIE-COMMENT-INFO.
005600             10  COMMENT-COUNT                  PIC 9(02).
005700             10  COMMENT-TEXT OCCURS 5 TIMES     PIC X(60).
005800             10  FILLER                         PIC X(05).
005900         05  MOVIE-INAPP-INFO.
006000             10  INAPP-COUNT                    PIC 9(03).
006100             10  INAPP-RATING OCCURS 10 TIMES    PIC S9(01)V9(01)
006200                                                 COMP-3.
006300             10  FILLER                         PIC X(05).
006400         05  IMG-URL                            PIC X(60).
006500         05  FILLER                             PIC X(20).

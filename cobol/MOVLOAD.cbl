000100*===============================================================*
000200* PROGRAM NAME:    MOVLOAD
000300* ORIGINAL AUTHOR: R HOLLOWAY
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/14/94 R HOLLOWAY      CREATED FOR CATALOG ENRICHMENT RUN -
000900*                          LOADS MOVMAST INTO THE WORK TABLE
001000* 08/02/95 R HOLLOWAY      CAPPED LOAD AT 200 ENTRIES PER
001100*                          CATALOG DESIGN, EXCESS IGNORED
001200* 11/30/98 T ODUYA         ADDED FIND-BY-ID SEARCH OF THE
001300*                          ALREADY LOADED TABLE FOR MOVCAT
001400* 01/14/99 T ODUYA         Y2K REVIEW - NO DATE FIELDS IN THIS
001500*                          PROGRAM, NO CHANGE REQUIRED
001600* 10/08/02 T ODUYA         ADDED LOAD CALL AND ADD COUNTERS FOR
001700*                          AUDIT OF 200 ENTRY CAP
001800* 03/18/09 T ODUYA         OPEN FAILURE NOW GOES TO THE PARA
001900*                          EXIT DIRECTLY INSTEAD OF AN ELSE
002000*                          WRAPPING THE LOAD - HELP DESK 61233
002100*===============================================================*
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.  MOVLOAD.
002400 AUTHOR. R HOLLOWAY.
002500 INSTALLATION. COBOL DEVELOPMENT CENTER.
002600 DATE-WRITTEN. 03/14/94.
002700 DATE-COMPILED.
002800 SECURITY. NON-CONFIDENTIAL.
002900*===============================================================*
003000 ENVIRONMENT DIVISION.
003100*---------------------------------------------------------------*
003200 CONFIGURATION SECTION.
003300*---------------------------------------------------------------*
003400 SOURCE-COMPUTER. IBM-3081.
003500 OBJECT-COMPUTER. IBM-3081.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800*---------------------------------------------------------------*
003900 INPUT-OUTPUT SECTION.
004000*---------------------------------------------------------------*
004100 FILE-CONTROL.
004200     SELECT MOVMAST ASSIGN TO MOVMAST
004300       ORGANIZATION IS SEQUENTIAL
004400       FILE STATUS  IS MOVMAST-STATUS.
004500*===============================================================*
004600 DATA DIVISION.
004700*---------------------------------------------------------------*
004800 FILE SECTION.
004900*---------------------------------------------------------------*
005000 FD  MOVMAST
005100      DATA RECORD IS MOVIE-RECORD.
005200 COPY MOVMAST.
005300*---------------------------------------------------------------*
005400 WORKING-STORAGE SECTION.
005500*---------------------------------------------------------------*
005600 77  WS-LOAD-CALL-COUNT          PIC S9(03) USAGE COMP VALUE ZERO.
005700*---------------------------------------------------------------*
005800 01  WS-SWITCHES-SUBSCRIPTS-MISC.
005900     05  MOVMAST-STATUS          PIC X(02).
006000         88  MOVMAST-OK                        VALUE '00'.
006100         88  MOVMAST-EOF                        VALUE '10'.
006200     05  MOVMAST-STATUS-N REDEFINES
006300             MOVMAST-STATUS      PIC 9(02).
006400     05  WS-READ-COUNT           PIC S9(03) USAGE COMP
006500                                 VALUE ZERO.
006600     05  WS-READ-COUNT-X REDEFINES
006700             WS-READ-COUNT       PIC S9(03).
006800     05  WS-ADD-COUNT            PIC S9(03) USAGE COMP
006900                                 VALUE ZERO.
007000     05  WS-ADD-COUNT-X REDEFINES
007100             WS-ADD-COUNT        PIC S9(03).
007200*---------------------------------------------------------------*
007300 01  ERROR-DISPLAY-LINE.
007400     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
007500     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.
007600     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
007700     05  DL-FILE-STATUS              PIC X(02).
007800     05  FILLER  PIC X(05) VALUE ' *** '.
007900*---------------------------------------------------------------*
008000 LINKAGE SECTION.
008100 COPY MOVTBL.
008200*---------------------------------------------------------------*
008300 01  LK-TARGET-MOVIE-ID          PIC 9(07).
008400 01  LK-LOOKUP-FOUND-SW          PIC X(01).
008500     88  LK-LOOKUP-FOUND                    VALUE 'Y'.
008600     88  LK-LOOKUP-NOT-FOUND                VALUE 'N'.
008700*===============================================================*
008800 PROCEDURE DIVISION USING CATALOG-TABLE-SIZE, CATALOG-TABLE-INDEX,
008900     CATALOG-ACTION, LK-TARGET-MOVIE-ID, LK-LOOKUP-FOUND-SW,
009000     CATALOG-TABLE.
009100*---------------------------------------------------------------*
009200 0000-MAIN-ROUTINE.
009300*---------------------------------------------------------------*
009400     ADD 1                    TO WS-LOAD-CALL-COUNT.
009500     EVALUATE TRUE
009600         WHEN ACTION-LOAD-ALL
009700             PERFORM 1000-LOAD-CATALOG-TABLE
009800                 THRU 1000-LOAD-CATALOG-TABLE-EXIT
009900         WHEN ACTION-FIND-ONE
010000             PERFORM 2200-FIND-BY-ID
010100         WHEN OTHER
010200             DISPLAY 'MOVLOAD: UNKNOWN CATALOG ACTION'
010300     END-EVALUATE.
010400     GOBACK.
010500*---------------------------------------------------------------*
010600 1000-LOAD-CATALOG-TABLE.
010700*---------------------------------------------------------------*
010800     MOVE ZERO               TO CATALOG-TABLE-SIZE.
010900     OPEN INPUT MOVMAST.
011000     IF NOT MOVMAST-OK
011100         MOVE 'OPEN   '       TO DL-ERROR-REASON
011200         PERFORM 9900-DISPLAY-FILE-ERROR
011300         GO TO 1000-LOAD-CATALOG-TABLE-EXIT
011400     END-IF.
011500     PERFORM 1100-READ-NEXT-MASTER-RECORD.
011600     PERFORM 1200-ADD-TABLE-ENTRY
011700         UNTIL MOVMAST-EOF.
011800     CLOSE MOVMAST.
011900*---------------------------------------------------------------*
012000 1000-LOAD-CATALOG-TABLE-EXIT.
012100*---------------------------------------------------------------*
012200     EXIT.
012300*---------------------------------------------------------------*
012400 1100-READ-NEXT-MASTER-RECORD.
012500*---------------------------------------------------------------*
012600     READ MOVMAST
012700         AT END
012800             SET MOVMAST-EOF TO TRUE
012900     END-READ.
013000*---------------------------------------------------------------*
013100 1200-ADD-TABLE-ENTRY.
013200*---------------------------------------------------------------*
013300     IF CATALOG-TABLE-SIZE < 200
013400         ADD 1                TO CATALOG-TABLE-SIZE
013500         ADD 1                TO WS-ADD-COUNT
013600         MOVE MOVIE-RECORD    TO
013700             TBL-MOVIE-RECORD (CATALOG-TABLE-SIZE)
013800     END-IF.
013900     ADD 1                    TO WS-READ-COUNT.
014000     PERFORM 1100-READ-NEXT-MASTER-RECORD.
014100*---------------------------------------------------------------*
014200 2200-FIND-BY-ID.
014300*---------------------------------------------------------------*
014400     SET LK-LOOKUP-NOT-FOUND TO TRUE.
014500     MOVE ZERO                TO CATALOG-TABLE-INDEX.
014600     PERFORM 2210-SEARCH-NEXT-ENTRY
014700         UNTIL CATALOG-TABLE-INDEX NOT < CATALOG-TABLE-SIZE
014800            OR LK-LOOKUP-FOUND.
014900     IF NOT LK-LOOKUP-FOUND
015000         MOVE ZERO            TO CATALOG-TABLE-INDEX
015100     END-IF.
015200*---------------------------------------------------------------*
015300 2210-SEARCH-NEXT-ENTRY.
015400*---------------------------------------------------------------*
015500     ADD 1                    TO CATALOG-TABLE-INDEX.
015600     IF MOVIE-ID (CATALOG-TABLE-INDEX) = LK-TARGET-MOVIE-ID
015700         SET LK-LOOKUP-FOUND  TO TRUE
015800     END-IF.
015900*---------------------------------------------------------------*
016000 9900-DISPLAY-FILE-ERROR.
016100*---------------------------------------------------------------*
016200     MOVE MOVMAST-STATUS      TO DL-FILE-STATUS.
016300     DISPLAY ERROR-DISPLAY-LINE.

000100*===============================================================*
000200* PROGRAM NAME:    MOVFILT
000300* ORIGINAL AUTHOR: R HOLLOWAY
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/28/94 R HOLLOWAY      CREATED - APPLIES ONE FILTER REQUEST
000900*                          AGAINST THE CATALOG WORK TABLE
001000* 09/09/96 R HOLLOWAY      ADDED GENRE AND COMMENT-KEY FILTER
001100*                          TYPES PER CR-1180
001200* 01/14/99 T ODUYA         Y2K REVIEW - YEAR FILTER COMPARES ON
001300*                          4-DIGIT MOVIE-YEAR, NO CHANGE NEEDED
001400* 07/09/02 T ODUYA         ADDED MIN-INAPP FILTER TYPE, CALLS
001500*                          COMMON AVERAGE-RATING LOGIC PER
001600*                          CR-3102
001700* 03/18/09 T ODUYA         DEFENSIVE CHECK ADDED AHEAD OF THE
001800*                          RAW MATCH SCAN - A CATALOG-TABLE-SIZE
001900*                          OVER 200 WOULD OVERRUN WS-RAW-MATCH
002000*                          -TABLE, PER HELP DESK TICKET 61233
002100*===============================================================*
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.  MOVFILT.
002400 AUTHOR. R HOLLOWAY.
002500 INSTALLATION. COBOL DEVELOPMENT CENTER.
002600 DATE-WRITTEN. 03/28/94.
002700 DATE-COMPILED.
002800 SECURITY. NON-CONFIDENTIAL.
002900*===============================================================*
003000 ENVIRONMENT DIVISION.
003100*---------------------------------------------------------------*
003200 CONFIGURATION SECTION.
003300*---------------------------------------------------------------*
003400 SOURCE-COMPUTER. IBM-3081.
003500 OBJECT-COMPUTER. IBM-3081.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800*===============================================================*
003900 DATA DIVISION.
004000*---------------------------------------------------------------*
004100 WORKING-STORAGE SECTION.
004200*---------------------------------------------------------------*
004300 COPY MOVGENRE.
004400*---------------------------------------------------------------*
004500 01  WS-FILTER-CRIT-WORK.
004600     05  WS-FILTER-CRIT-U            PIC X(40).
004700     05  WS-FILTER-CRIT-LEN          PIC S9(02) USAGE COMP.
004800     05  FILLER                      PIC X(08).
004900*---------------------------------------------------------------*
005000 01  WS-SCAN-WORK.
005100     05  WS-SCAN-IDX                 PIC S9(03) USAGE COMP.
005200     05  WS-SCAN-IDX-X REDEFINES
005300             WS-SCAN-IDX             PIC S9(03).
005400     05  WS-SCAN-FIELD-U             PIC X(80).
005500     05  WS-SCAN-FIELD-LEN           PIC S9(02) USAGE COMP.
005600     05  WS-SCAN-POS                 PIC S9(02) USAGE COMP.
005700     05  WS-SCAN-MATCH-SW            PIC X(01).
005800         88  WS-SCAN-MATCHED                    VALUE 'Y'.
005900         88  WS-SCAN-NOT-MATCHED                VALUE 'N'.
006000     05  WS-NAME-IDX                 PIC S9(02) USAGE COMP.
006100     05  FILLER                      PIC X(08).
006200*---------------------------------------------------------------*
006300 01  WS-TRIM-WORK.
006400     05  WS-TRIM-SOURCE              PIC X(80).
006500     05  WS-TRIM-MAXLEN              PIC S9(02) USAGE COMP.
006600     05  WS-TRIM-RESULT-LEN          PIC S9(02) USAGE COMP.
006700     05  WS-TRIM-RESULT-LEN-X REDEFINES
006800             WS-TRIM-RESULT-LEN      PIC S9(02).
006900*---------------------------------------------------------------*
007000 01  WS-AVG-INAPP-WORK.
007100     05  WS-INAPP-IDX                PIC S9(02) USAGE COMP.
007200     05  WS-INAPP-SUM                PIC S9(05)V9(02) COMP-3.
007300     05  WS-INAPP-AVG-RAW            PIC S9(03)V99 COMP-3.
007400     05  WS-INAPP-AVG                PIC S9(01)V9(01) COMP-3.
007500*---------------------------------------------------------------*
007600 01  WS-RAW-MATCH-WORK.
007700     05  WS-RAW-MATCH-COUNT          PIC S9(03) USAGE COMP.
007800     05  WS-RAW-MATCH-COUNT-X REDEFINES
007900             WS-RAW-MATCH-COUNT      PIC S9(03).
008000     05  WS-RAW-MATCH-TABLE.
008100         10  WS-RAW-MATCH-ENTRY OCCURS 200 TIMES
008200                                 PIC S9(03) USAGE COMP.
008300     05  WS-RAW-SCAN-IDX              PIC S9(03) USAGE COMP.
008400     05  WS-RAW-FOUND-SW              PIC X(01).
008500         88  WS-RAW-FOUND                       VALUE 'Y'.
008600         88  WS-RAW-NOT-FOUND                   VALUE 'N'.
008700     05  WS-GENRE-FOUND-SW            PIC X(01).
008800         88  WS-GENRE-TBL-FOUND                 VALUE 'Y'.
008900         88  WS-GENRE-TBL-NOT-FOUND             VALUE 'N'.
009000*---------------------------------------------------------------*
009100 01  WS-COMBINE-WORK.
009200     05  WS-OLD-SELECTION-COUNT      PIC S9(03) USAGE COMP.
009300     05  WS-NEW-SELECTION-COUNT      PIC S9(03) USAGE COMP.
009400     05  WS-COMBINE-SEL-IDX          PIC S9(03) USAGE COMP.
009500     05  WS-CANDIDATE-CATALOG-IDX    PIC S9(03) USAGE COMP.
009600*---------------------------------------------------------------*
009700 01  WS-CRITERION-PRESENT-SW         PIC X(01).
009800     88  WS-CRITERION-IS-PRESENT               VALUE 'Y'.
009900     88  WS-CRITERION-IS-ABSENT                VALUE 'N'.
010000*---------------------------------------------------------------*
010100 LINKAGE SECTION.
010200*---------------------------------------------------------------*
010300 COPY MOVTBL.
010400*---------------------------------------------------------------*
010500 COPY MOVREQ.
010600*---------------------------------------------------------------*
010700 COPY MOVSEL.
010800*===============================================================*
010900 PROCEDURE DIVISION USING CATALOG-TABLE-SIZE, CATALOG-TABLE,
011000     FILTER-REQUEST-RECORD, SELECTION-COUNT, SELECTION-TABLE.
011100*---------------------------------------------------------------*
011200 0000-MAIN-ROUTINE.
011300*---------------------------------------------------------------*
011400     IF CATALOG-TABLE-SIZE > 200
011500         DISPLAY 'MOVFILT: CATALOG TABLE SIZE EXCEEDS RAW MATCH '
011600             'TABLE CAPACITY'
011700         GO TO 9999-ABORT-FILTER
011800     END-IF.
011900     PERFORM 1000-BUILD-RAW-MATCH-LIST.
012000     PERFORM 8000-COMBINE-AND-SELECTIONS.
012100     GOBACK.
012200*---------------------------------------------------------------*
012300 1000-BUILD-RAW-MATCH-LIST.
012400*---------------------------------------------------------------*
012500     MOVE ZERO                TO WS-RAW-MATCH-COUNT.
012600     MOVE FILTER-TEXT         TO WS-FILTER-CRIT-U.
012700     INSPECT WS-FILTER-CRIT-U
012800         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
012900                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
013000     MOVE WS-FILTER-CRIT-U    TO WS-TRIM-SOURCE.
013100     MOVE 40                  TO WS-TRIM-MAXLEN.
013200     PERFORM 2920-FIND-TRIMMED-LENGTH.
013300     MOVE WS-TRIM-RESULT-LEN  TO WS-FILTER-CRIT-LEN.
013400     PERFORM 1100-TEST-FILTER-HAS-CRITERION.
013500     IF WS-CRITERION-IS-PRESENT
013600         MOVE ZERO            TO WS-SCAN-IDX
013700         PERFORM 1900-SCAN-ONE-CATALOG-ENTRY
013800             UNTIL WS-SCAN-IDX NOT < CATALOG-TABLE-SIZE
013900     END-IF.
014000*---------------------------------------------------------------*
014100 1100-TEST-FILTER-HAS-CRITERION.
014200*---------------------------------------------------------------*
014300*    CHECKS THE INCOMING REQUEST FOR AN ABSENT CRITERION - AN
014400*    ABSENT CRITERION MUST SELECT NO RECORDS AT ALL (CR-1180)
014500     SET WS-CRITERION-IS-ABSENT TO TRUE.
014600     EVALUATE TRUE
014700         WHEN FILTER-TYPE = 'TITLE-KEYWORD   '
014800         WHEN FILTER-TYPE = 'EXACT-TITLE     '
014900         WHEN FILTER-TYPE = 'DIRECTOR        '
015000         WHEN FILTER-TYPE = 'ACTOR           '
015100         WHEN FILTER-TYPE = 'GENRE           '
015200         WHEN FILTER-TYPE = 'COMMENT-KEY     '
015300             IF WS-FILTER-CRIT-LEN > 0
015400                 SET WS-CRITERION-IS-PRESENT TO TRUE
015500             END-IF
015600         WHEN FILTER-TYPE = 'YEAR            '
015700         WHEN FILTER-TYPE = 'MIN-RATING      '
015800         WHEN FILTER-TYPE = 'MAX-RATING      '
015900         WHEN FILTER-TYPE = 'MIN-INAPP       '
016000             IF FILTER-NUM-1 > 0
016100                 SET WS-CRITERION-IS-PRESENT TO TRUE
016200             END-IF
016300         WHEN FILTER-TYPE = 'YEAR-RANGE      '
016400             IF FILTER-NUM-1 > 0 AND FILTER-NUM-2 > 0
016500                 SET WS-CRITERION-IS-PRESENT TO TRUE
016600             END-IF
016700         WHEN OTHER
016800             CONTINUE
016900     END-EVALUATE.
017000*---------------------------------------------------------------*
017100 1900-SCAN-ONE-CATALOG-ENTRY.
017200*---------------------------------------------------------------*
017300     ADD 1                    TO WS-SCAN-IDX.
017400     SET WS-SCAN-NOT-MATCHED  TO TRUE.
017500     EVALUATE TRUE
017600         WHEN FILTER-TYPE = 'TITLE-KEYWORD   '
017700             PERFORM 2100-TEST-TITLE-KEYWORD
017800         WHEN FILTER-TYPE = 'EXACT-TITLE     '
017900             PERFORM 2110-TEST-EXACT-TITLE
018000         WHEN FILTER-TYPE = 'DIRECTOR        '
018100             PERFORM 2120-TEST-DIRECTOR
018200         WHEN FILTER-TYPE = 'ACTOR           '
018300             PERFORM 2130-TEST-ACTOR
018400         WHEN FILTER-TYPE = 'GENRE           '
018500             PERFORM 2140-TEST-GENRE
018600         WHEN FILTER-TYPE = 'YEAR            '
018700             PERFORM 2150-TEST-YEAR
018800         WHEN FILTER-TYPE = 'YEAR-RANGE      '
018900             PERFORM 2160-TEST-YEAR-RANGE
019000         WHEN FILTER-TYPE = 'MIN-RATING      '
019100             PERFORM 2170-TEST-MIN-RATING
019200         WHEN FILTER-TYPE = 'MAX-RATING      '
019300             PERFORM 2180-TEST-MAX-RATING
019400         WHEN FILTER-TYPE = 'COMMENT-KEY     '
019500             PERFORM 2190-TEST-COMMENT-KEY
019600         WHEN FILTER-TYPE = 'MIN-INAPP       '
019700             PERFORM 2200-TEST-MIN-INAPP
019800         WHEN OTHER
019900             CONTINUE
020000     END-EVALUATE.
020100     IF WS-SCAN-MATCHED
020200         ADD 1                TO WS-RAW-MATCH-COUNT
020300         MOVE WS-SCAN-IDX     TO
020400             WS-RAW-MATCH-ENTRY (WS-RAW-MATCH-COUNT)
020500     END-IF.
020600*---------------------------------------------------------------*
020700 2100-TEST-TITLE-KEYWORD.
020800*---------------------------------------------------------------*
020900     MOVE MOVIE-TITLE (WS-SCAN-IDX) TO WS-SCAN-FIELD-U.
021000     PERFORM 2910-MATCH-SCAN-FIELD.
021100*---------------------------------------------------------------*
021200 2110-TEST-EXACT-TITLE.
021300*---------------------------------------------------------------*
021400     MOVE MOVIE-TITLE (WS-SCAN-IDX) TO WS-SCAN-FIELD-U.
021500     PERFORM 2915-PREP-SCAN-FIELD.
021600     IF WS-SCAN-FIELD-LEN = WS-FILTER-CRIT-LEN
021700         AND WS-FILTER-CRIT-LEN > 0
021800         AND WS-SCAN-FIELD-U (1 : WS-FILTER-CRIT-LEN) =
021900             WS-FILTER-CRIT-U (1 : WS-FILTER-CRIT-LEN)
022000             SET WS-SCAN-MATCHED TO TRUE
022100     END-IF.
022200*---------------------------------------------------------------*
022300 2120-TEST-DIRECTOR.
022400*---------------------------------------------------------------*
022500     SET WS-NAME-IDX TO ZERO.
022600     PERFORM 2121-TEST-ONE-DIRECTOR
022700         UNTIL WS-NAME-IDX NOT < DIRECTOR-COUNT (WS-SCAN-IDX)
022800            OR WS-SCAN-MATCHED.
022900*---------------------------------------------------------------*
023000 2121-TEST-ONE-DIRECTOR.
023100*---------------------------------------------------------------*
023200     ADD 1 TO WS-NAME-IDX.
023300     MOVE DIRECTOR-NAME (WS-SCAN-IDX, WS-NAME-IDX)
023400                              TO WS-SCAN-FIELD-U.
023500     PERFORM 2910-MATCH-SCAN-FIELD.
023600*---------------------------------------------------------------*
023700 2130-TEST-ACTOR.
023800*---------------------------------------------------------------*
023900     SET WS-NAME-IDX TO ZERO.
024000     PERFORM 2131-TEST-ONE-CAST-NAME
024100         UNTIL WS-NAME-IDX NOT < CAST-COUNT (WS-SCAN-IDX)
024200            OR WS-SCAN-MATCHED.
024300*---------------------------------------------------------------*
024400 2131-TEST-ONE-CAST-NAME.
024500*---------------------------------------------------------------*
024600     ADD 1 TO WS-NAME-IDX.
024700     MOVE CAST-NAME (WS-SCAN-IDX, WS-NAME-IDX)
024800                              TO WS-SCAN-FIELD-U.
024900     PERFORM 2910-MATCH-SCAN-FIELD.
025000*---------------------------------------------------------------*
025100 2140-TEST-GENRE.
025200*---------------------------------------------------------------*
025300     SET WS-NAME-IDX TO ZERO.
025400     PERFORM 2141-TEST-ONE-GENRE
025500         UNTIL WS-NAME-IDX NOT < GENRE-COUNT (WS-SCAN-IDX)
025600            OR WS-SCAN-MATCHED.
025700*---------------------------------------------------------------*
025800 2141-TEST-ONE-GENRE.
025900*---------------------------------------------------------------*
026000     ADD 1 TO WS-NAME-IDX.
026100     SET GENRE-TBL-IDX TO 1.
026200     SET WS-GENRE-TBL-NOT-FOUND TO TRUE.
026300     PERFORM 2145-SCAN-GENRE-NAME-TABLE
026400         UNTIL GENRE-TBL-IDX > 19 OR WS-GENRE-TBL-FOUND.
026500     IF WS-GENRE-TBL-FOUND
026600         MOVE GENRE-TBL-NAME (GENRE-TBL-IDX) TO WS-SCAN-FIELD-U
026700         PERFORM 2910-MATCH-SCAN-FIELD
026800     END-IF.
026900*---------------------------------------------------------------*
027000 2145-SCAN-GENRE-NAME-TABLE.
027100*---------------------------------------------------------------*
027200     IF GENRE-CODE (WS-SCAN-IDX, WS-NAME-IDX) =
027300             GENRE-TBL-CODE (GENRE-TBL-IDX)
027400         SET WS-GENRE-TBL-FOUND TO TRUE
027500     ELSE
027600         SET GENRE-TBL-IDX UP BY 1
027700     END-IF.
027800*---------------------------------------------------------------*
027900 2150-TEST-YEAR.
028000*---------------------------------------------------------------*
028100     IF MOVIE-YEAR (WS-SCAN-IDX) = FILTER-NUM-1
028200         SET WS-SCAN-MATCHED  TO TRUE
028300     END-IF.
028400*---------------------------------------------------------------*
028500 2160-TEST-YEAR-RANGE.
028600*---------------------------------------------------------------*
028700     IF MOVIE-YEAR (WS-SCAN-IDX) NOT < FILTER-NUM-1
028800         AND MOVIE-YEAR (WS-SCAN-IDX) NOT > FILTER-NUM-2
028900         SET WS-SCAN-MATCHED  TO TRUE
029000     END-IF.
029100*---------------------------------------------------------------*
029200 2170-TEST-MIN-RATING.
029300*---------------------------------------------------------------*
029400     IF MOVIE-RATING (WS-SCAN-IDX) NOT < FILTER-NUM-1
029500         SET WS-SCAN-MATCHED  TO TRUE
029600     END-IF.
029700*---------------------------------------------------------------*
029800 2180-TEST-MAX-RATING.
029900*---------------------------------------------------------------*
030000     IF MOVIE-RATING (WS-SCAN-IDX) NOT > FILTER-NUM-1
030100         SET WS-SCAN-MATCHED  TO TRUE
030200     END-IF.
030300*---------------------------------------------------------------*
030400 2190-TEST-COMMENT-KEY.
030500*---------------------------------------------------------------*
030600     SET WS-NAME-IDX TO ZERO.
030700     PERFORM 2191-TEST-ONE-COMMENT
030800         UNTIL WS-NAME-IDX NOT < COMMENT-COUNT (WS-SCAN-IDX)
030900            OR WS-SCAN-MATCHED.
031000*---------------------------------------------------------------*
031100 2191-TEST-ONE-COMMENT.
031200*---------------------------------------------------------------*
031300     ADD 1 TO WS-NAME-IDX.
031400     MOVE COMMENT-TEXT (WS-SCAN-IDX, WS-NAME-IDX)
031500                              TO WS-SCAN-FIELD-U.
031600     PERFORM 2910-MATCH-SCAN-FIELD.
031700*---------------------------------------------------------------*
031800 2200-TEST-MIN-INAPP.
031900*---------------------------------------------------------------*
032000     PERFORM 2210-COMPUTE-AVG-INAPP.
032100     IF WS-INAPP-AVG NOT < FILTER-NUM-1
032200         SET WS-SCAN-MATCHED  TO TRUE
032300     END-IF.
032400*---------------------------------------------------------------*
032500 2210-COMPUTE-AVG-INAPP.
032600*---------------------------------------------------------------*
032700*    AVERAGE IN-APP RATING - 2 DECIMAL INTERMEDIATE, 1 DECIMAL
032800*    ROUNDED RESULT, PER CR-3102
032900     MOVE ZERO                TO WS-INAPP-SUM.
033000     MOVE ZERO                TO WS-INAPP-AVG.
033100     IF INAPP-COUNT (WS-SCAN-IDX) > ZERO
033200         SET WS-INAPP-IDX     TO ZERO
033300         PERFORM 2211-ADD-ONE-INAPP-RATING
033400             UNTIL WS-INAPP-IDX NOT < INAPP-COUNT (WS-SCAN-IDX)
033500         COMPUTE WS-INAPP-AVG-RAW ROUNDED =
033600             WS-INAPP-SUM / INAPP-COUNT (WS-SCAN-IDX)
033700         MOVE WS-INAPP-AVG-RAW TO WS-INAPP-AVG
033800     END-IF.
033900*---------------------------------------------------------------*
034000 2211-ADD-ONE-INAPP-RATING.
034100*---------------------------------------------------------------*
034200     ADD 1 TO WS-INAPP-IDX.
034300     ADD INAPP-RATING (WS-SCAN-IDX, WS-INAPP-IDX)
034400                              TO WS-INAPP-SUM.
034500*---------------------------------------------------------------*
034600 2910-MATCH-SCAN-FIELD.
034700*---------------------------------------------------------------*
034800*    UPPERCASES AND SCANS WS-SCAN-FIELD-U FOR WS-FILTER-CRIT-U
034900*    AS A SUBSTRING - CASE-INSENSITIVE "CONTAINS" TEST
035000     PERFORM 2915-PREP-SCAN-FIELD.
035100     IF WS-FILTER-CRIT-LEN > 0
035200         AND WS-SCAN-FIELD-LEN NOT < WS-FILTER-CRIT-LEN
035300         SET WS-SCAN-POS      TO 1
035400         PERFORM 2911-SCAN-ONE-POSITION
035500             UNTIL WS-SCAN-POS >
035600                 (WS-SCAN-FIELD-LEN - WS-FILTER-CRIT-LEN + 1)
035700                OR WS-SCAN-MATCHED
035800     END-IF.
035900*---------------------------------------------------------------*
036000 2911-SCAN-ONE-POSITION.
036100*---------------------------------------------------------------*
036200     IF WS-SCAN-FIELD-U (WS-SCAN-POS : WS-FILTER-CRIT-LEN) =
036300         WS-FILTER-CRIT-U (1 : WS-FILTER-CRIT-LEN)
036400         SET WS-SCAN-MATCHED  TO TRUE
036500     ELSE
036600         ADD 1 TO WS-SCAN-POS
036700     END-IF.
036800*---------------------------------------------------------------*
036900 2915-PREP-SCAN-FIELD.
037000*---------------------------------------------------------------*
037100     INSPECT WS-SCAN-FIELD-U
037200         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
037300                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
037400     MOVE WS-SCAN-FIELD-U     TO WS-TRIM-SOURCE.
037500     MOVE 80                  TO WS-TRIM-MAXLEN.
037600     PERFORM 2920-FIND-TRIMMED-LENGTH.
037700     MOVE WS-TRIM-RESULT-LEN  TO WS-SCAN-FIELD-LEN.
037800*---------------------------------------------------------------*
037900 2920-FIND-TRIMMED-LENGTH.
038000*---------------------------------------------------------------*
038100*    BACKS UP FROM WS-TRIM-MAXLEN UNTIL A NON-BLANK CHARACTER
038200*    IS FOUND - RETURNS ZERO WHEN THE FIELD IS ALL SPACES
038300     MOVE WS-TRIM-MAXLEN      TO WS-TRIM-RESULT-LEN.
038400     PERFORM 2921-TRIM-BACK-ONE-CHAR
038500         UNTIL WS-TRIM-RESULT-LEN = 0
038600            OR WS-TRIM-SOURCE (WS-TRIM-RESULT-LEN : 1)
038700                NOT = SPACE.
038800*---------------------------------------------------------------*
038900 2921-TRIM-BACK-ONE-CHAR.
039000*---------------------------------------------------------------*
039100     SUBTRACT 1 FROM WS-TRIM-RESULT-LEN.
039200*---------------------------------------------------------------*
039300 8000-COMBINE-AND-SELECTIONS.
039400*---------------------------------------------------------------*
039500*    KEEPS MOVIES PRESENT IN BOTH THE INCOMING SELECTION AND THE
039600*    RAW MATCH LIST JUST BUILT, IN THE ORDER OF THE INCOMING
039700*    SELECTION - PER CR-1180 FILTER CHAINING RULE
039800     MOVE SELECTION-COUNT     TO WS-OLD-SELECTION-COUNT.
039900     MOVE ZERO                TO WS-NEW-SELECTION-COUNT.
040000     SET WS-COMBINE-SEL-IDX   TO ZERO.
040100     PERFORM 8010-COMBINE-ONE-ENTRY
040200         UNTIL WS-COMBINE-SEL-IDX NOT < WS-OLD-SELECTION-COUNT.
040300     MOVE WS-NEW-SELECTION-COUNT TO SELECTION-COUNT.
040400*---------------------------------------------------------------*
040500 8010-COMBINE-ONE-ENTRY.
040600*---------------------------------------------------------------*
040700     ADD 1 TO WS-COMBINE-SEL-IDX.
040800     MOVE SEL-ENTRY (WS-COMBINE-SEL-IDX)
040900                              TO WS-CANDIDATE-CATALOG-IDX.
041000     SET WS-RAW-SCAN-IDX      TO ZERO.
041100     SET WS-RAW-NOT-FOUND     TO TRUE.
041200     PERFORM 8020-SCAN-RAW-MATCH-LIST
041300         UNTIL WS-RAW-SCAN-IDX NOT < WS-RAW-MATCH-COUNT
041400            OR WS-RAW-FOUND.
041500     IF WS-RAW-FOUND
041600         ADD 1 TO WS-NEW-SELECTION-COUNT
041700         MOVE WS-CANDIDATE-CATALOG-IDX TO
041800             SEL-ENTRY (WS-NEW-SELECTION-COUNT)
041900     END-IF.
042000*---------------------------------------------------------------*
042100 8020-SCAN-RAW-MATCH-LIST.
042200*---------------------------------------------------------------*
042300     ADD 1 TO WS-RAW-SCAN-IDX.
042400     IF WS-RAW-MATCH-ENTRY (WS-RAW-SCAN-IDX) =
042500             WS-CANDIDATE-CATALOG-IDX
042600         SET WS-RAW-FOUND     TO TRUE
042700     END-IF.
042800*---------------------------------------------------------------*
042900 9999-ABORT-FILTER.
043000*---------------------------------------------------------------*
043100*    WS-RAW-MATCH-TABLE ONLY HOLDS 200 ENTRIES - A CALLER THAT
043200*    PASSES A LARGER CATALOG-TABLE-SIZE HAS A CORRUPT TABLE AND
043300*    THE FILTER CANNOT RUN SAFELY AGAINST IT.
043400     GOBACK.

000100*---------------------------------------------------------------*
000200* MOVMAST  -  MOVIE CATALOG MASTER RECORD
000300*
000400* MAINTENENCE LOG
000500* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000600* --------- ------------  ---------------------------------------
000700* 03/11/94 R HOLLOWAY      CREATED - CATALOG MASTER FOR THE
000800*                          MOVIE CATALOG ENRICHMENT RUN
000900* 08/02/95 R HOLLOWAY      ADDED COMMENT AND IN-APP RATING AREAS
001000*                          PER CR-2241
001100* 01/14/99 T ODUYA         Y2K - MOVIE-YEAR WIDENED TO 9(04),
001200*                          OLD 9(02) FIELD RETIRED
001300* 06/19/02 T ODUYA         ADDED IMG-URL FOR POSTER REFERENCE
001400*---------------------------------------------------------------*
001500 01  MOVIE-RECORD.
001600     05  MOVIE-ID                           PIC 9(07).
001700     05  MOVIE-TITLE                        PIC X(40).
001800     05  MOVIE-DIRECTOR-INFO.
001900         10  DIRECTOR-COUNT                 PIC 9(02).
002000         10  DIRECTOR-NAME OCCURS 5 TIMES    PIC X(25).
002100         10  FILLER                         PIC X(05).
002200     05  MOVIE-YEAR                         PIC 9(04).
002300     05  MOVIE-YEAR-X REDEFINES MOVIE-YEAR  PIC X(04).
002400     05  MOVIE-RATING                       PIC S9(05)V9(02)
002500                                             COMP-3.
002600     05  MOVIE-RATING-X REDEFINES
002700                         MOVIE-RATING        PIC X(04).
002800     05  MOVIE-GENRE-INFO.
002900         10  GENRE-COUNT                    PIC 9(02).
003000         10  GENRE-CODE OCCURS 6 TIMES       PIC 9(05).
003100         10  FILLER                         PIC X(04).
003200     05  OVERVIEW                           PIC X(80).
003300     05  MOVIE-CAST-INFO.
003400         10  CAST-COUNT                     PIC 9(02).
003500         10  CAST-NAME OCCURS 8 TIMES        PIC X(25).
003600         10  FILLER                         PIC X(05).
003700     05  MOVIE-COMMENT-INFO.
003800         10  COMMENT-COUNT                  PIC 9(02).
003900         10  COMMENT-TEXT OCCURS 5 TIMES     PIC X(60).
004000         10  FILLER                         PIC X(05).
004100     05  MOVIE-INAPP-INFO.
004200         10  INAPP-COUNT                    PIC 9(03).
004300         10  INAPP-RATING OCCURS 10 TIMES    PIC S9(01)V9(01)
004400                                             COMP-3.
004500         10  FILLER                         PIC X(05).
004600     05  IMG-URL                            PIC X(60).
004700     05  FILLER                             PIC X(20).

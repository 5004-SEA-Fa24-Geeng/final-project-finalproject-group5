000100*===============================================================*
000200* PROGRAM NAME:    MOVRPT
000300* ORIGINAL AUTHOR: R HOLLOWAY
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/20/94 R HOLLOWAY      CREATED - WRITES THE CATALOG TEXT
000900*                          REPORT FROM THE WORKING SELECTION
001000* 08/09/95 R HOLLOWAY      ADDED COMMENT LINES AND APP RATING
001100*                          LINE PER CR-2241
001200* 01/14/99 T ODUYA         Y2K REVIEW - YEAR FIELD IS 4-DIGIT,
001300*                          NO CHANGE REQUIRED
001400* 07/02/02 T ODUYA         ADDED CSV EXPORT WRITER AND QUOTE /
001500*                          COMMA ESCAPING PER CR-3102
001600* 10/08/02 T ODUYA         ADDED RUN CALL COUNTER FOR OPERATIONS
001700*                          RESTART LOG
001800* 03/18/09 T ODUYA         A FAILED OPEN OUTPUT ON RPTOUT OR
001900*                          CSVOUT USED TO DISPLAY AN ERROR AND
002000*                          KEEP WRITING ANYWAY - NOW ABORTS THE
002100*                          REPORT RUN, PER HELP DESK TKT 61233
002200*===============================================================*
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.  MOVRPT.
002500 AUTHOR. R HOLLOWAY.
002600 INSTALLATION. COBOL DEVELOPMENT CENTER.
002700 DATE-WRITTEN. 03/20/94.
002800 DATE-COMPILED.
002900 SECURITY. NON-CONFIDENTIAL.
003000*===============================================================*
003100 ENVIRONMENT DIVISION.
003200*---------------------------------------------------------------*
003300 CONFIGURATION SECTION.
003400*---------------------------------------------------------------*
003500 SOURCE-COMPUTER. IBM-3081.
003600 OBJECT-COMPUTER. IBM-3081.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*---------------------------------------------------------------*
004000 INPUT-OUTPUT SECTION.
004100*---------------------------------------------------------------*
004200 FILE-CONTROL.
004300     SELECT RPTOUT ASSIGN TO RPTOUT
004400       ORGANIZATION IS LINE SEQUENTIAL
004500       FILE STATUS  IS RPTOUT-STATUS.
004600     SELECT CSVOUT ASSIGN TO CSVOUT
004700       ORGANIZATION IS LINE SEQUENTIAL
004800       FILE STATUS  IS CSVOUT-STATUS.
004900*===============================================================*
005000 DATA DIVISION.
005100*---------------------------------------------------------------*
005200 FILE SECTION.
005300*---------------------------------------------------------------*
005400 FD  RPTOUT
005500      DATA RECORD IS RPTOUT-RECORD.
005600 01  RPTOUT-RECORD                   PIC X(133).
005700*---------------------------------------------------------------*
005800 FD  CSVOUT
005900      DATA RECORD IS CSVOUT-RECORD.
006000 01  CSVOUT-RECORD                   PIC X(900).
006100*---------------------------------------------------------------*
006200 WORKING-STORAGE SECTION.
006300*---------------------------------------------------------------*
006400 77  WS-RPT-CALL-COUNT           PIC S9(03) USAGE COMP VALUE ZERO.
006500*---------------------------------------------------------------*
006600 COPY MOVGENRE.
006700*---------------------------------------------------------------*
006800 COPY MOVFMT.
006900*---------------------------------------------------------------*
007000 01  WS-FILE-STATUS-WORK.
007100     05  RPTOUT-STATUS               PIC X(02).
007200         88  RPTOUT-OK                          VALUE '00'.
007300     05  CSVOUT-STATUS                PIC X(02).
007400         88  CSVOUT-OK                           VALUE '00'.
007500     05  DL-ERROR-REASON              PIC X(07).
007600     05  DL-FILE-STATUS               PIC X(02).
007700*---------------------------------------------------------------*
007800 01  WS-SEL-WORK.
007900     05  WS-SEL-IDX                  PIC S9(03) USAGE COMP.
008000     05  WS-SEL-IDX-X REDEFINES
008100             WS-SEL-IDX              PIC S9(03).
008200     05  WS-CATALOG-IDX              PIC S9(03) USAGE COMP.
008300     05  WS-CATALOG-IDX-X REDEFINES
008400             WS-CATALOG-IDX          PIC S9(03).
008500*---------------------------------------------------------------*
008600 01  WS-NAME-WORK.
008700     05  WS-NAME-IDX                 PIC S9(02) USAGE COMP.
008800*---------------------------------------------------------------*
008900 01  WS-TRIM-WORK.
009000     05  WS-TRIM-SOURCE              PIC X(250).
009100     05  WS-TRIM-MAXLEN              PIC S9(03) USAGE COMP.
009200     05  WS-TRIM-LEAD-POS            PIC S9(03) USAGE COMP.
009300     05  WS-TRIM-TRAIL-POS           PIC S9(03) USAGE COMP.
009400     05  WS-TRIM-RESULT-LEN          PIC S9(03) USAGE COMP.
009500     05  WS-TRIM-RESULT-LEN-X REDEFINES
009600             WS-TRIM-RESULT-LEN      PIC S9(03).
009700*---------------------------------------------------------------*
009800 01  WS-JOIN-WORK.
009900     05  WS-JOIN-TEXT                PIC X(250).
010000     05  WS-JOIN-PTR                 PIC S9(03) USAGE COMP.
010100     05  WS-JOIN-SEP                 PIC X(02).
010200*---------------------------------------------------------------*
010300 01  WS-AVG-INAPP-WORK.
010400     05  WS-INAPP-IDX                PIC S9(02) USAGE COMP.
010500     05  WS-INAPP-SUM                PIC S9(05)V9(02) COMP-3.
010600     05  WS-INAPP-AVG-RAW            PIC S9(03)V99 COMP-3.
010700     05  WS-INAPP-AVG                PIC S9(01)V9(01) COMP-3.
010800*---------------------------------------------------------------*
010900 01  WS-CSV-EDIT-WORK.
011000     05  WS-YEAR-DISPLAY             PIC 9(04).
011100     05  WS-CSV-RATING-1DEC          PIC S9(05)V9(01) COMP-3.
011200     05  WS-CSV-RATING-ED            PIC ZZZZ9.9.
011300     05  WS-CSV-PTR                  PIC S9(04) USAGE COMP.
011400     05  WS-CSV-FIELD-NUM            PIC S9(02) USAGE COMP.
011500     05  WS-CSV-FIELD-LEN            PIC S9(03) USAGE COMP.
011600*---------------------------------------------------------------*
011700 01  WS-QUOTE-SCAN-WORK.
011800     05  WS-QUOTE-SCAN-IDX           PIC S9(03) USAGE COMP.
011900*---------------------------------------------------------------*
012000 01  WS-GENRE-FOUND-SW               PIC X(01).
012100     88  WS-GENRE-TBL-FOUND                    VALUE 'Y'.
012200     88  WS-GENRE-TBL-NOT-FOUND                VALUE 'N'.
012300*---------------------------------------------------------------*
012400 LINKAGE SECTION.
012500*---------------------------------------------------------------*
012600 COPY MOVTBL.
012700*---------------------------------------------------------------*
012800 COPY MOVSEL.
012900*---------------------------------------------------------------*
013000 01  LK-CONTROL-TOTALS.
013100     05  LK-RECORDS-READ             PIC S9(05) USAGE COMP.
013200     05  LK-RECORDS-SELECTED         PIC S9(05) USAGE COMP.
013300     05  LK-COMMENTS-APPLIED         PIC S9(05) USAGE COMP.
013400     05  LK-RATINGS-APPLIED          PIC S9(05) USAGE COMP.
013500*===============================================================*
013600 PROCEDURE DIVISION USING CATALOG-TABLE-SIZE, CATALOG-TABLE,
013700     SELECTION-COUNT, SELECTION-TABLE, LK-CONTROL-TOTALS.
013800*---------------------------------------------------------------*
013900 0000-MAIN-ROUTINE.
014000*---------------------------------------------------------------*
014100     ADD 1                    TO WS-RPT-CALL-COUNT.
014200     PERFORM 1000-OPEN-OUTPUT-FILES.
014300     MOVE CSV-HEADER-LINE     TO CSVOUT-RECORD.
014400     WRITE CSVOUT-RECORD.
014500     IF SELECTION-COUNT > ZERO
014600         SET WS-SEL-IDX       TO ZERO
014700         PERFORM 2000-WRITE-ONE-MOVIE
014800             UNTIL WS-SEL-IDX NOT < SELECTION-COUNT
014900     END-IF.
015000     PERFORM 2900-WRITE-REPORT-FOOTER.
015100     PERFORM 9000-CLOSE-OUTPUT-FILES.
015200     GOBACK.
015300*---------------------------------------------------------------*
015400 1000-OPEN-OUTPUT-FILES.
015500*---------------------------------------------------------------*
015600     OPEN OUTPUT RPTOUT.
015700     IF NOT RPTOUT-OK
015800         MOVE 'OPN-RPT' TO DL-ERROR-REASON
015900         MOVE RPTOUT-STATUS TO DL-FILE-STATUS
016000         PERFORM 9900-DISPLAY-FILE-ERROR
016100         GO TO 9999-ABORT-REPORT
016200     END-IF.
016300     OPEN OUTPUT CSVOUT.
016400     IF NOT CSVOUT-OK
016500         MOVE 'OPN-CSV' TO DL-ERROR-REASON
016600         MOVE CSVOUT-STATUS TO DL-FILE-STATUS
016700         PERFORM 9900-DISPLAY-FILE-ERROR
016800         GO TO 9999-ABORT-REPORT
016900     END-IF.
017000*---------------------------------------------------------------*
017100 2000-WRITE-ONE-MOVIE.
017200*---------------------------------------------------------------*
017300     ADD 1 TO WS-SEL-IDX.
017400     MOVE SEL-ENTRY (WS-SEL-IDX) TO WS-CATALOG-IDX.
017500     PERFORM 2100-WRITE-REPORT-BLOCK.
017600     PERFORM 2800-WRITE-ONE-CSV-LINE.
017700*---------------------------------------------------------------*
017800 2100-WRITE-REPORT-BLOCK.
017900*---------------------------------------------------------------*
018000     MOVE 'Title: '            TO RPT-LABEL.
018100     MOVE MOVIE-TITLE (WS-CATALOG-IDX) TO RPT-LABEL-VALUE.
018200     PERFORM 2190-WRITE-LABEL-LINE.
018300     MOVE MOVIE-YEAR (WS-CATALOG-IDX) TO RPT-YEAR-ED.
018400     MOVE 'Year: '             TO RPT-LABEL.
018500     MOVE RPT-YEAR-ED          TO RPT-LABEL-VALUE.
018600     PERFORM 2190-WRITE-LABEL-LINE.
018700     MOVE MOVIE-RATING (WS-CATALOG-IDX) TO RPT-RATING-ED.
018800     MOVE 'Rating: '           TO RPT-LABEL.
018900     MOVE RPT-RATING-ED        TO RPT-LABEL-VALUE.
019000     PERFORM 2190-WRITE-LABEL-LINE.
019100     MOVE 'Overview: '         TO RPT-LABEL.
019200     MOVE OVERVIEW (WS-CATALOG-IDX) TO RPT-LABEL-VALUE.
019300     PERFORM 2190-WRITE-LABEL-LINE.
019400     MOVE '; '                 TO WS-JOIN-SEP.
019500     PERFORM 2200-BUILD-DIRECTOR-LIST.
019600     MOVE 'Directors: '        TO RPT-LABEL.
019700     MOVE WS-JOIN-TEXT         TO RPT-LABEL-VALUE.
019800     PERFORM 2190-WRITE-LABEL-LINE.
019900     MOVE ', '                 TO WS-JOIN-SEP.
020000     PERFORM 2300-BUILD-GENRE-LIST.
020100     MOVE 'Genres: '           TO RPT-LABEL.
020200     MOVE WS-JOIN-TEXT         TO RPT-LABEL-VALUE.
020300     PERFORM 2190-WRITE-LABEL-LINE.
020400     MOVE ', '                 TO WS-JOIN-SEP.
020500     PERFORM 2400-BUILD-CAST-LIST.
020600     MOVE 'Cast: '             TO RPT-LABEL.
020700     MOVE WS-JOIN-TEXT         TO RPT-LABEL-VALUE.
020800     PERFORM 2190-WRITE-LABEL-LINE.
020900     IF COMMENT-COUNT (WS-CATALOG-IDX) > ZERO
021000         MOVE 'Comments:'      TO RPT-LABEL
021100         MOVE SPACES           TO RPT-LABEL-VALUE
021200         PERFORM 2190-WRITE-LABEL-LINE
021300         SET WS-NAME-IDX       TO ZERO
021400         PERFORM 2500-WRITE-ONE-COMMENT-LINE
021500             UNTIL WS-NAME-IDX
021600                 NOT < COMMENT-COUNT (WS-CATALOG-IDX)
021700     END-IF.
021800     PERFORM 2600-COMPUTE-AVG-INAPP.
021900     MOVE WS-INAPP-AVG          TO RPT-INAPP-ED.
022000     MOVE 'App Rating: '       TO RPT-LABEL.
022100     MOVE RPT-INAPP-ED         TO RPT-LABEL-VALUE.
022200     PERFORM 2190-WRITE-LABEL-LINE.
022300     IF IMG-URL (WS-CATALOG-IDX) NOT = SPACES
022400         MOVE 'Poster: '       TO RPT-LABEL
022500         MOVE IMG-URL (WS-CATALOG-IDX) TO RPT-LABEL-VALUE
022600         PERFORM 2190-WRITE-LABEL-LINE
022700     END-IF.
022800     MOVE RPT-DASH-LINE        TO RPTOUT-RECORD.
022900     WRITE RPTOUT-RECORD.
023000*---------------------------------------------------------------*
023100 2190-WRITE-LABEL-LINE.
023200*---------------------------------------------------------------*
023300     MOVE RPT-LABEL-LINE       TO RPTOUT-RECORD.
023400     WRITE RPTOUT-RECORD.
023500*---------------------------------------------------------------*
023600 2200-BUILD-DIRECTOR-LIST.
023700*---------------------------------------------------------------*
023800     MOVE SPACES               TO WS-JOIN-TEXT.
023900     SET WS-JOIN-PTR           TO 1.
024000     IF DIRECTOR-COUNT (WS-CATALOG-IDX) = ZERO
024100         STRING 'Unknown' DELIMITED BY SIZE
024200             INTO WS-JOIN-TEXT WITH POINTER WS-JOIN-PTR
024300     ELSE
024400         SET WS-NAME-IDX       TO ZERO
024500         PERFORM 2210-APPEND-ONE-DIRECTOR
024600             UNTIL WS-NAME-IDX
024700                 NOT < DIRECTOR-COUNT (WS-CATALOG-IDX)
024800     END-IF.
024900*---------------------------------------------------------------*
025000 2210-APPEND-ONE-DIRECTOR.
025100*---------------------------------------------------------------*
025200     ADD 1 TO WS-NAME-IDX.
025300     IF WS-NAME-IDX > 1
025400         STRING WS-JOIN-SEP DELIMITED BY SIZE
025500             INTO WS-JOIN-TEXT WITH POINTER WS-JOIN-PTR
025600     END-IF.
025700     MOVE DIRECTOR-NAME (WS-CATALOG-IDX, WS-NAME-IDX)
025800                              TO WS-TRIM-SOURCE.
025900     MOVE 25                  TO WS-TRIM-MAXLEN.
026000     PERFORM 2920-FIND-TRIMMED-FIELD.
026100     IF WS-TRIM-RESULT-LEN > 0
026200         STRING WS-TRIM-SOURCE
026300             (WS-TRIM-LEAD-POS : WS-TRIM-RESULT-LEN)
026400             DELIMITED BY SIZE
026500             INTO WS-JOIN-TEXT WITH POINTER WS-JOIN-PTR
026600     END-IF.
026700*---------------------------------------------------------------*
026800 2300-BUILD-GENRE-LIST.
026900*---------------------------------------------------------------*
027000     MOVE SPACES               TO WS-JOIN-TEXT.
027100     SET WS-JOIN-PTR           TO 1.
027200     IF GENRE-COUNT (WS-CATALOG-IDX) = ZERO
027300         STRING 'Unknown' DELIMITED BY SIZE
027400             INTO WS-JOIN-TEXT WITH POINTER WS-JOIN-PTR
027500     ELSE
027600         SET WS-NAME-IDX       TO ZERO
027700         PERFORM 2310-APPEND-ONE-GENRE
027800             UNTIL WS-NAME-IDX
027900                 NOT < GENRE-COUNT (WS-CATALOG-IDX)
028000     END-IF.
028100*---------------------------------------------------------------*
028200 2310-APPEND-ONE-GENRE.
028300*---------------------------------------------------------------*
028400     ADD 1 TO WS-NAME-IDX.
028500     SET GENRE-TBL-IDX TO 1.
028600     SET WS-GENRE-TBL-NOT-FOUND TO TRUE.
028700     PERFORM 2315-SCAN-GENRE-NAME-TABLE
028800         UNTIL GENRE-TBL-IDX > 19 OR WS-GENRE-TBL-FOUND.
028900     IF WS-GENRE-TBL-FOUND
029000         IF WS-JOIN-PTR > 1
029100             STRING WS-JOIN-SEP DELIMITED BY SIZE
029200                 INTO WS-JOIN-TEXT WITH POINTER WS-JOIN-PTR
029300         END-IF
029400         STRING GENRE-TBL-NAME (GENRE-TBL-IDX)
029500             DELIMITED BY SPACE
029600             INTO WS-JOIN-TEXT WITH POINTER WS-JOIN-PTR
029700     END-IF.
029800*---------------------------------------------------------------*
029900 2315-SCAN-GENRE-NAME-TABLE.
030000*---------------------------------------------------------------*
030100     IF GENRE-CODE (WS-CATALOG-IDX, WS-NAME-IDX) =
030200             GENRE-TBL-CODE (GENRE-TBL-IDX)
030300         SET WS-GENRE-TBL-FOUND TO TRUE
030400     ELSE
030500         SET GENRE-TBL-IDX UP BY 1
030600     END-IF.
030700*---------------------------------------------------------------*
030800 2400-BUILD-CAST-LIST.
030900*---------------------------------------------------------------*
031000     MOVE SPACES               TO WS-JOIN-TEXT.
031100     SET WS-JOIN-PTR           TO 1.
031200     IF CAST-COUNT (WS-CATALOG-IDX) = ZERO
031300         STRING 'Unknown' DELIMITED BY SIZE
031400             INTO WS-JOIN-TEXT WITH POINTER WS-JOIN-PTR
031500     ELSE
031600         SET WS-NAME-IDX       TO ZERO
031700         PERFORM 2410-APPEND-ONE-CAST-NAME
031800             UNTIL WS-NAME-IDX
031900                 NOT < CAST-COUNT (WS-CATALOG-IDX)
032000     END-IF.
032100*---------------------------------------------------------------*
032200 2410-APPEND-ONE-CAST-NAME.
032300*---------------------------------------------------------------*
032400     ADD 1 TO WS-NAME-IDX.
032500     IF WS-NAME-IDX > 1
032600         STRING WS-JOIN-SEP DELIMITED BY SIZE
032700             INTO WS-JOIN-TEXT WITH POINTER WS-JOIN-PTR
032800     END-IF.
032900     MOVE CAST-NAME (WS-CATALOG-IDX, WS-NAME-IDX)
033000                              TO WS-TRIM-SOURCE.
033100     MOVE 25                  TO WS-TRIM-MAXLEN.
033200     PERFORM 2920-FIND-TRIMMED-FIELD.
033300     IF WS-TRIM-RESULT-LEN > 0
033400         STRING WS-TRIM-SOURCE
033500             (WS-TRIM-LEAD-POS : WS-TRIM-RESULT-LEN)
033600             DELIMITED BY SIZE
033700             INTO WS-JOIN-TEXT WITH POINTER WS-JOIN-PTR
033800     END-IF.
033900*---------------------------------------------------------------*
034000 2500-WRITE-ONE-COMMENT-LINE.
034100*---------------------------------------------------------------*
034200     ADD 1 TO WS-NAME-IDX.
034300     MOVE COMMENT-TEXT (WS-CATALOG-IDX, WS-NAME-IDX)
034400                              TO RPT-COMMENT-VALUE.
034500     MOVE RPT-COMMENT-LINE    TO RPTOUT-RECORD.
034600     WRITE RPTOUT-RECORD.
034700*---------------------------------------------------------------*
034800 2600-COMPUTE-AVG-INAPP.
034900*---------------------------------------------------------------*
035000*    AVERAGE IN-APP RATING - 2 DECIMAL INTERMEDIATE, 1 DECIMAL
035100*    ROUNDED RESULT, PER CR-3102
035200     MOVE ZERO                TO WS-INAPP-SUM.
035300     MOVE ZERO                TO WS-INAPP-AVG-RAW.
035400     MOVE ZERO                TO WS-INAPP-AVG.
035500     IF INAPP-COUNT (WS-CATALOG-IDX) > ZERO
035600         SET WS-INAPP-IDX     TO ZERO
035700         PERFORM 2610-ADD-ONE-INAPP-RATING
035800             UNTIL WS-INAPP-IDX
035900                 NOT < INAPP-COUNT (WS-CATALOG-IDX)
036000         COMPUTE WS-INAPP-AVG-RAW ROUNDED =
036100             WS-INAPP-SUM / INAPP-COUNT (WS-CATALOG-IDX)
036200         COMPUTE WS-INAPP-AVG ROUNDED = WS-INAPP-AVG-RAW
036300     END-IF.
036400*---------------------------------------------------------------*
036500 2610-ADD-ONE-INAPP-RATING.
036600*---------------------------------------------------------------*
036700     ADD 1 TO WS-INAPP-IDX.
036800     ADD INAPP-RATING (WS-CATALOG-IDX, WS-INAPP-IDX)
036900                              TO WS-INAPP-SUM.
037000*---------------------------------------------------------------*
037100 2800-WRITE-ONE-CSV-LINE.
037200*---------------------------------------------------------------*
037300     MOVE SPACES               TO CSV-LINE-TEXT.
037400     SET WS-CSV-PTR            TO 1.
037500     SET WS-CSV-FIELD-NUM      TO 1.
037600     MOVE MOVIE-TITLE (WS-CATALOG-IDX) TO WS-TRIM-SOURCE.
037700     MOVE 40                   TO WS-TRIM-MAXLEN.
037800     PERFORM 4000-APPEND-CSV-FIELD.
037900     MOVE MOVIE-YEAR (WS-CATALOG-IDX) TO WS-YEAR-DISPLAY.
038000     MOVE WS-YEAR-DISPLAY      TO WS-TRIM-SOURCE.
038100     MOVE 4                    TO WS-TRIM-MAXLEN.
038200     PERFORM 4000-APPEND-CSV-FIELD.
038300     COMPUTE WS-CSV-RATING-1DEC ROUNDED =
038400         MOVIE-RATING (WS-CATALOG-IDX).
038500     MOVE WS-CSV-RATING-1DEC   TO WS-CSV-RATING-ED.
038600     MOVE WS-CSV-RATING-ED     TO WS-TRIM-SOURCE.
038700     MOVE 7                    TO WS-TRIM-MAXLEN.
038800     PERFORM 4000-APPEND-CSV-FIELD.
038900     MOVE OVERVIEW (WS-CATALOG-IDX) TO WS-TRIM-SOURCE.
039000     MOVE 80                   TO WS-TRIM-MAXLEN.
039100     PERFORM 4000-APPEND-CSV-FIELD.
039200     MOVE '; '                 TO WS-JOIN-SEP.
039300     PERFORM 2200-BUILD-DIRECTOR-LIST.
039400     MOVE WS-JOIN-TEXT         TO WS-TRIM-SOURCE.
039500     MOVE 250                  TO WS-TRIM-MAXLEN.
039600     PERFORM 4000-APPEND-CSV-FIELD.
039700     PERFORM 2300-BUILD-GENRE-LIST.
039800     MOVE WS-JOIN-TEXT         TO WS-TRIM-SOURCE.
039900     MOVE 250                  TO WS-TRIM-MAXLEN.
040000     PERFORM 4000-APPEND-CSV-FIELD.
040100     PERFORM 2400-BUILD-CAST-LIST.
040200     MOVE WS-JOIN-TEXT         TO WS-TRIM-SOURCE.
040300     MOVE 250                  TO WS-TRIM-MAXLEN.
040400     PERFORM 4000-APPEND-CSV-FIELD.
040500     PERFORM 2700-BUILD-COMMENT-LIST.
040600     MOVE WS-JOIN-TEXT         TO WS-TRIM-SOURCE.
040700     MOVE 250                  TO WS-TRIM-MAXLEN.
040800     PERFORM 4000-APPEND-CSV-FIELD.
040900     PERFORM 2600-COMPUTE-AVG-INAPP.
041000     MOVE WS-INAPP-AVG          TO RPT-INAPP-ED.
041100     MOVE RPT-INAPP-ED         TO WS-TRIM-SOURCE.
041200     MOVE 3                    TO WS-TRIM-MAXLEN.
041300     PERFORM 4000-APPEND-CSV-FIELD.
041400     MOVE IMG-URL (WS-CATALOG-IDX) TO WS-TRIM-SOURCE.
041500     MOVE 60                   TO WS-TRIM-MAXLEN.
041600     PERFORM 4000-APPEND-CSV-FIELD.
041700     COMPUTE WS-CSV-FIELD-LEN = WS-CSV-PTR - 1.
041800     MOVE CSV-LINE-TEXT (1 : WS-CSV-FIELD-LEN)
041900                              TO CSVOUT-RECORD.
042000     WRITE CSVOUT-RECORD.
042100*---------------------------------------------------------------*
042200 2700-BUILD-COMMENT-LIST.
042300*---------------------------------------------------------------*
042400     MOVE SPACES               TO WS-JOIN-TEXT.
042500     SET WS-JOIN-PTR           TO 1.
042600     IF COMMENT-COUNT (WS-CATALOG-IDX) > ZERO
042700         SET WS-NAME-IDX       TO ZERO
042800         PERFORM 2710-APPEND-ONE-COMMENT
042900             UNTIL WS-NAME-IDX
043000                 NOT < COMMENT-COUNT (WS-CATALOG-IDX)
043100     END-IF.
043200*---------------------------------------------------------------*
043300 2710-APPEND-ONE-COMMENT.
043400*---------------------------------------------------------------*
043500     ADD 1 TO WS-NAME-IDX.
043600     IF WS-NAME-IDX > 1
043700         STRING '; ' DELIMITED BY SIZE
043800             INTO WS-JOIN-TEXT WITH POINTER WS-JOIN-PTR
043900     END-IF.
044000     MOVE COMMENT-TEXT (WS-CATALOG-IDX, WS-NAME-IDX)
044100                              TO WS-TRIM-SOURCE.
044200     MOVE 60                  TO WS-TRIM-MAXLEN.
044300     PERFORM 2920-FIND-TRIMMED-FIELD.
044400     IF WS-TRIM-RESULT-LEN > 0
044500         STRING WS-TRIM-SOURCE
044600             (WS-TRIM-LEAD-POS : WS-TRIM-RESULT-LEN)
044700             DELIMITED BY SIZE
044800             INTO WS-JOIN-TEXT WITH POINTER WS-JOIN-PTR
044900     END-IF.
045000*---------------------------------------------------------------*
045100 2900-WRITE-REPORT-FOOTER.
045200*---------------------------------------------------------------*
045300     MOVE RPT-DASH-LINE        TO RPTOUT-RECORD.
045400     WRITE RPTOUT-RECORD.
045500     MOVE 'RECORDS READ:           ' TO RPT-FOOTER-LABEL.
045600     MOVE LK-RECORDS-READ      TO RPT-FOOTER-COUNT.
045700     MOVE RPT-FOOTER-LINE      TO RPTOUT-RECORD.
045800     WRITE RPTOUT-RECORD.
045900     MOVE 'RECORDS SELECTED:       ' TO RPT-FOOTER-LABEL.
046000     MOVE LK-RECORDS-SELECTED  TO RPT-FOOTER-COUNT.
046100     MOVE RPT-FOOTER-LINE      TO RPTOUT-RECORD.
046200     WRITE RPTOUT-RECORD.
046300     MOVE 'COMMENTS APPLIED:       ' TO RPT-FOOTER-LABEL.
046400     MOVE LK-COMMENTS-APPLIED  TO RPT-FOOTER-COUNT.
046500     MOVE RPT-FOOTER-LINE      TO RPTOUT-RECORD.
046600     WRITE RPTOUT-RECORD.
046700     MOVE 'RATINGS APPLIED:        ' TO RPT-FOOTER-LABEL.
046800     MOVE LK-RATINGS-APPLIED   TO RPT-FOOTER-COUNT.
046900     MOVE RPT-FOOTER-LINE      TO RPTOUT-RECORD.
047000     WRITE RPTOUT-RECORD.
047100*---------------------------------------------------------------*
047200 4000-APPEND-CSV-FIELD.
047300*---------------------------------------------------------------*
047400     PERFORM 2920-FIND-TRIMMED-FIELD.
047500     MOVE WS-TRIM-RESULT-LEN   TO WS-CSV-FIELD-LEN.
047600     IF WS-CSV-FIELD-NUM > 1
047700         STRING ',' DELIMITED BY SIZE
047800             INTO CSV-LINE-TEXT WITH POINTER WS-CSV-PTR
047900     END-IF.
048000     SET CSV-NO-QUOTES-NEEDED  TO TRUE.
048100     IF WS-CSV-FIELD-LEN > 0
048200         SET WS-QUOTE-SCAN-IDX TO ZERO
048300         PERFORM 4010-SCAN-FIELD-FOR-QUOTES
048400             UNTIL WS-QUOTE-SCAN-IDX NOT < WS-CSV-FIELD-LEN
048500                OR CSV-NEEDS-QUOTES
048600     END-IF.
048700     IF CSV-NEEDS-QUOTES
048800         STRING '"' DELIMITED BY SIZE
048900             INTO CSV-LINE-TEXT WITH POINTER WS-CSV-PTR
049000         SET WS-QUOTE-SCAN-IDX TO ZERO
049100         PERFORM 4020-APPEND-ESCAPED-CHAR
049200             UNTIL WS-QUOTE-SCAN-IDX NOT < WS-CSV-FIELD-LEN
049300         STRING '"' DELIMITED BY SIZE
049400             INTO CSV-LINE-TEXT WITH POINTER WS-CSV-PTR
049500     ELSE
049600         IF WS-CSV-FIELD-LEN > 0
049700             STRING WS-TRIM-SOURCE
049800                 (WS-TRIM-LEAD-POS : WS-CSV-FIELD-LEN)
049900                 DELIMITED BY SIZE
050000                 INTO CSV-LINE-TEXT WITH POINTER WS-CSV-PTR
050100         END-IF
050200     END-IF.
050300     ADD 1 TO WS-CSV-FIELD-NUM.
050400*---------------------------------------------------------------*
050500 4010-SCAN-FIELD-FOR-QUOTES.
050600*---------------------------------------------------------------*
050700     ADD 1 TO WS-QUOTE-SCAN-IDX.
050800     IF WS-TRIM-SOURCE
050900         (WS-TRIM-LEAD-POS + WS-QUOTE-SCAN-IDX - 1 : 1) = ','
051000         OR WS-TRIM-SOURCE
051100         (WS-TRIM-LEAD-POS + WS-QUOTE-SCAN-IDX - 1 : 1) = '"'
051200         OR WS-TRIM-SOURCE
051300         (WS-TRIM-LEAD-POS + WS-QUOTE-SCAN-IDX - 1 : 1) = X'0A'
051400         SET CSV-NEEDS-QUOTES TO TRUE
051500     END-IF.
051600*---------------------------------------------------------------*
051700 4020-APPEND-ESCAPED-CHAR.
051800*---------------------------------------------------------------*
051900     ADD 1 TO WS-QUOTE-SCAN-IDX.
052000     IF WS-TRIM-SOURCE
052100         (WS-TRIM-LEAD-POS + WS-QUOTE-SCAN-IDX - 1 : 1) = '"'
052200         STRING '""' DELIMITED BY SIZE
052300             INTO CSV-LINE-TEXT WITH POINTER WS-CSV-PTR
052400     ELSE
052500         STRING WS-TRIM-SOURCE
052600             (WS-TRIM-LEAD-POS + WS-QUOTE-SCAN-IDX - 1 : 1)
052700             DELIMITED BY SIZE
052800             INTO CSV-LINE-TEXT WITH POINTER WS-CSV-PTR
052900     END-IF.
053000*---------------------------------------------------------------*
053100 2920-FIND-TRIMMED-FIELD.
053200*---------------------------------------------------------------*
053300*    LOCATES THE FIRST AND LAST NON-BLANK CHARACTERS OF A FIELD
053400*    SO NEITHER EDITED-NUMERIC LEADING SPACES NOR TEXT TRAILING
053500*    SPACES LEAK INTO THE CSV OR JOINED REPORT FIELDS
053600     MOVE WS-TRIM-MAXLEN       TO WS-TRIM-TRAIL-POS.
053700     PERFORM 2921-TRIM-BACK-ONE-CHAR
053800         UNTIL WS-TRIM-TRAIL-POS = 0
053900            OR WS-TRIM-SOURCE (WS-TRIM-TRAIL-POS : 1)
054000                NOT = SPACE.
054100     IF WS-TRIM-TRAIL-POS = 0
054200         MOVE ZERO             TO WS-TRIM-RESULT-LEN
054300         MOVE 1                TO WS-TRIM-LEAD-POS
054400     ELSE
054500         MOVE 1                TO WS-TRIM-LEAD-POS
054600         PERFORM 2922-TRIM-FRONT-ONE-CHAR
054700             UNTIL WS-TRIM-LEAD-POS > WS-TRIM-TRAIL-POS
054800                OR WS-TRIM-SOURCE (WS-TRIM-LEAD-POS : 1)
054900                    NOT = SPACE
055000         COMPUTE WS-TRIM-RESULT-LEN =
055100             WS-TRIM-TRAIL-POS - WS-TRIM-LEAD-POS + 1
055200     END-IF.
055300*---------------------------------------------------------------*
055400 2921-TRIM-BACK-ONE-CHAR.
055500*---------------------------------------------------------------*
055600     SUBTRACT 1 FROM WS-TRIM-TRAIL-POS.
055700*---------------------------------------------------------------*
055800 2922-TRIM-FRONT-ONE-CHAR.
055900*---------------------------------------------------------------*
056000     ADD 1 TO WS-TRIM-LEAD-POS.
056100*---------------------------------------------------------------*
056200 9000-CLOSE-OUTPUT-FILES.
056300*---------------------------------------------------------------*
056400     CLOSE RPTOUT.
056500     CLOSE CSVOUT.
056600*---------------------------------------------------------------*
056700 9900-DISPLAY-FILE-ERROR.
056800*---------------------------------------------------------------*
056900     DISPLAY ' *** MOVRPT ERROR DURING ' DL-ERROR-REASON
057000         ' FILE STATUS IS : ' DL-FILE-STATUS ' *** '.
057100*---------------------------------------------------------------*
057200 9999-ABORT-REPORT.
057300*---------------------------------------------------------------*
057400*    AN OPEN FAILURE ON EITHER OUTPUT FILE MEANS THIS RUN CANNOT
057500*    PRODUCE A TRUSTWORTHY REPORT OR CSV EXPORT - DO NOT WRITE
057600*    A PARTIAL OR MISSING OUTPUT SET, STOP THE RUN HERE.
057700     GOBACK.

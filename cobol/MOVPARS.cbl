000100*===============================================================*
000200* PROGRAM NAME:    MOVPARS
000300* ORIGINAL AUTHOR: R HOLLOWAY
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/25/94 R HOLLOWAY      CREATED - CLEANS THE SUPPLIER'S RAW
000900*                          SUMMARY AND CREDITS FEED INTO MOVMAST
001000* 09/09/96 R HOLLOWAY      GENRE DROP LIST EXPANDED TO MATCH
001100*                          MOVGENRE ADDITIONS PER CR-1180
001200* 01/14/99 T ODUYA         Y2K REVIEW - RELEASE YEAR TAKEN FROM
001300*                          4-DIGIT YEAR TOKEN, NO CHANGE REQUIRED
001400* 06/19/02 T ODUYA         ADDED POSTER PATH BUILD FOR IMG-URL
001500*                          PER CR-3098
001600*===============================================================*
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.  MOVPARS.
001900 AUTHOR. R HOLLOWAY.
002000 INSTALLATION. COBOL DEVELOPMENT CENTER.
002100 DATE-WRITTEN. 03/25/94.
002200 DATE-COMPILED.
002300 SECURITY. NON-CONFIDENTIAL.
002400*===============================================================*
002500 ENVIRONMENT DIVISION.
002600*---------------------------------------------------------------*
002700 CONFIGURATION SECTION.
002800*---------------------------------------------------------------*
002900 SOURCE-COMPUTER. IBM-3081.
003000 OBJECT-COMPUTER. IBM-3081.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300*---------------------------------------------------------------*
003400 INPUT-OUTPUT SECTION.
003500*---------------------------------------------------------------*
003600 FILE-CONTROL.
003700     SELECT RAWSUM ASSIGN TO RAWSUM
003800       ORGANIZATION IS LINE SEQUENTIAL
003900       FILE STATUS  IS RAWSUM-STATUS.
004000     SELECT RAWCRD ASSIGN TO RAWCRD
004100       ORGANIZATION IS LINE SEQUENTIAL
004200       FILE STATUS  IS RAWCRD-STATUS.
004300     SELECT MOVMAST ASSIGN TO MOVMAST
004400       ORGANIZATION IS SEQUENTIAL
004500       FILE STATUS  IS MOVMAST-STATUS.
004600*===============================================================*
004700 DATA DIVISION.
004800*---------------------------------------------------------------*
004900 FILE SECTION.
005000*---------------------------------------------------------------*
005100 FD  RAWSUM
005200      DATA RECORD IS RAWSUM-LINE.
005300 01  RAWSUM-LINE                     PIC X(250).
005400*---------------------------------------------------------------*
005500 FD  RAWCRD
005600      DATA RECORD IS RAWCRD-LINE.
005700 01  RAWCRD-LINE                     PIC X(080).
005800*---------------------------------------------------------------*
005900 FD  MOVMAST
006000      DATA RECORD IS MOVIE-RECORD.
006100 COPY MOVMAST.
006200*---------------------------------------------------------------*
006300 WORKING-STORAGE SECTION.
006400*---------------------------------------------------------------*
006500 COPY MOVGENRE.
006600*---------------------------------------------------------------*
006700 COPY MOVTBL.
006800*---------------------------------------------------------------*
006900 01  WS-SWITCHES-SUBSCRIPTS-MISC.
007000     05  RAWSUM-STATUS               PIC X(02).
007100         88  RAWSUM-OK                         VALUE '00'.
007200         88  RAWSUM-EOF                        VALUE '10'.
007300     05  RAWCRD-STATUS               PIC X(02).
007400         88  RAWCRD-OK                         VALUE '00'.
007500         88  RAWCRD-EOF                        VALUE '10'.
007600     05  MOVMAST-STATUS              PIC X(02).
007700         88  MOVMAST-OK                        VALUE '00'.
007800     05  WS-READ-COUNT               PIC S9(05) USAGE COMP
007900                                      VALUE ZERO.
008000     05  WS-CREDIT-READ-COUNT        PIC S9(05) USAGE COMP
008100                                      VALUE ZERO.
008200     05  WS-WRITE-IDX                PIC S9(03) USAGE COMP.
008300*---------------------------------------------------------------*
008400 01  ERROR-DISPLAY-LINE.
008500     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
008600     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.
008700     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
008800     05  DL-FILE-STATUS              PIC X(02).
008900     05  FILLER  PIC X(05) VALUE ' *** '.
009000*---------------------------------------------------------------*
009100 01  WS-RAWSUM-FIELDS.
009200     05  WS-RS-ID                    PIC X(07).
009300     05  WS-RS-ID-NUM REDEFINES
009400             WS-RS-ID                PIC 9(07).
009500     05  WS-RS-TITLE                 PIC X(40).
009600     05  WS-RS-DATE-RAW              PIC X(10).
009700     05  WS-RS-RATING-RAW            PIC X(08).
009800     05  WS-RS-GENRES-RAW            PIC X(30).
009900     05  WS-RS-OVERVIEW              PIC X(80).
010000     05  WS-RS-POSTER                PIC X(60).
010100*---------------------------------------------------------------*
010200 01  WS-RAWSUM-DATE-PARTS.
010300     05  WS-RS-YEAR-TOK              PIC 9(04).
010400     05  WS-RS-MONTH-TOK             PIC 9(02).
010500     05  WS-RS-DAY-TOK               PIC 9(02).
010600*---------------------------------------------------------------*
010700 01  WS-RAWSUM-RATING-PARTS.
010800     05  WS-RS-RATING-DIGITS.
010900         10  WS-RS-RATING-WHOLE      PIC 9(05).
011000         10  WS-RS-RATING-FRAC       PIC 9(02).
011100     05  WS-RS-RATING-NUM REDEFINES
011200             WS-RS-RATING-DIGITS     PIC 9(05)V9(02).
011300*---------------------------------------------------------------*
011400 01  WS-RAWSUM-GENRE-WORK.
011500     05  WS-RS-GENRE-TOK OCCURS 6 TIMES
011600                                     PIC 9(05).
011700*---------------------------------------------------------------*
011800 77  WS-GENRE-SRC-IDX                PIC S9(02) USAGE COMP.
011900*---------------------------------------------------------------*
012000 01  WS-POSTER-BASE-PATH             PIC X(20) VALUE
012100         '/CATALOG/POSTERS/'.
012200*---------------------------------------------------------------*
012300 01  WS-RAWCRD-FIELDS.
012400     05  WS-RC-ID                    PIC X(07).
012500     05  WS-RC-ID-NUM REDEFINES
012600             WS-RC-ID                PIC 9(07).
012700     05  WS-RC-JOB                   PIC X(10).
012800     05  WS-RC-NAME                  PIC X(25).
012900*---------------------------------------------------------------*
013000 01  WS-CREDIT-MATCH-WORK.
013100     05  WS-CREDIT-TBL-IDX           PIC S9(03) USAGE COMP.
013200     05  WS-CREDIT-MOVIE-FOUND-SW    PIC X(01).
013300         88  WS-CREDIT-MOVIE-FOUND             VALUE 'Y'.
013400         88  WS-CREDIT-MOVIE-NOT-FOUND         VALUE 'N'.
013500*===============================================================*
013600 PROCEDURE DIVISION.
013700*---------------------------------------------------------------*
013800 0000-MAIN-PROCESSING.
013900*---------------------------------------------------------------*
014000     PERFORM 1000-OPEN-FILES.
014100     MOVE ZERO                TO CATALOG-TABLE-SIZE.
014200     PERFORM 1100-READ-NEXT-SUMMARY.
014300     PERFORM 2000-CLEAN-ONE-SUMMARY-RECORD
014400         UNTIL RAWSUM-EOF
014500            OR CATALOG-TABLE-SIZE NOT < 200.
014600     PERFORM 1300-READ-NEXT-CREDIT.
014700     PERFORM 2400-APPLY-ONE-CREDIT-RECORD
014800         UNTIL RAWCRD-EOF.
014900     PERFORM 2900-WRITE-CATALOG-MASTER.
015000     PERFORM 3000-CLOSE-FILES.
015100     DISPLAY 'MOVPARS: SUMMARY RECORDS READ  : ' WS-READ-COUNT.
015200     DISPLAY 'MOVPARS: CATALOG RECORDS BUILT : '
015300         CATALOG-TABLE-SIZE.
015400     DISPLAY 'MOVPARS: CREDIT RECORDS READ   : '
015500         WS-CREDIT-READ-COUNT.
015600     GOBACK.
015700*---------------------------------------------------------------*
015800 1000-OPEN-FILES.
015900*---------------------------------------------------------------*
016000     OPEN INPUT RAWSUM.
016100     IF NOT RAWSUM-OK
016200         MOVE 'OPN-SUM' TO DL-ERROR-REASON
016300         MOVE RAWSUM-STATUS TO DL-FILE-STATUS
016400         DISPLAY ERROR-DISPLAY-LINE
016500         GO TO 9999-ABORT-RUN
016600     END-IF.
016700     OPEN INPUT RAWCRD.
016800     IF NOT RAWCRD-OK
016900         MOVE 'OPN-CRD' TO DL-ERROR-REASON
017000         MOVE RAWCRD-STATUS TO DL-FILE-STATUS
017100         DISPLAY ERROR-DISPLAY-LINE
017200         GO TO 9999-ABORT-RUN
017300     END-IF.
017400     OPEN OUTPUT MOVMAST.
017500     IF NOT MOVMAST-OK
017600         MOVE 'OPN-MST' TO DL-ERROR-REASON
017700         MOVE MOVMAST-STATUS TO DL-FILE-STATUS
017800         DISPLAY ERROR-DISPLAY-LINE
017900         GO TO 9999-ABORT-RUN
018000     END-IF.
018100*---------------------------------------------------------------*
018200 1100-READ-NEXT-SUMMARY.
018300*---------------------------------------------------------------*
018400     READ RAWSUM
018500         AT END
018600             SET RAWSUM-EOF TO TRUE
018700     END-READ.
018800*---------------------------------------------------------------*
018900 1300-READ-NEXT-CREDIT.
019000*---------------------------------------------------------------*
019100     READ RAWCRD
019200         AT END
019300             SET RAWCRD-EOF TO TRUE
019400     END-READ.
019500*---------------------------------------------------------------*
019600 2000-CLEAN-ONE-SUMMARY-RECORD.
019700*---------------------------------------------------------------*
019800*    03/18/09 T ODUYA - THE OLD 2010 THRU 2350 RANGE SWALLOWED
019900*    2300-MAP-GENRE-CODES, WHICH OWNS ITS OWN 2310 UNTIL LOOP, SO
020000*    THE FALL-THROUGH AT THE BOTTOM OF THAT LOOP RAN 2310 AND
020100*    2320 ONE EXTRA TIME AGAINST AN OUT-OF-RANGE SUBSCRIPT ON
020200*    EVERY RECORD.  THE RANGE NOW STOPS AT 2200, THE LAST PARA
020300*    BEFORE ONE THAT OWNS A LOOP OF ITS OWN - HELP DESK TKT 61233.
020400     ADD 1 TO WS-READ-COUNT.
020500     ADD 1 TO CATALOG-TABLE-SIZE.
020600     MOVE ZEROES TO TBL-MOVIE-RECORD (CATALOG-TABLE-SIZE).
020700     PERFORM 2010-SPLIT-SUMMARY-LINE
020800         THRU 2200-CLEAN-RATING.
020900     PERFORM 2300-MAP-GENRE-CODES.
021000     PERFORM 2350-BUILD-POSTER-URL.
021100     PERFORM 1100-READ-NEXT-SUMMARY.
021200*---------------------------------------------------------------*
021300 2010-SPLIT-SUMMARY-LINE.
021400*---------------------------------------------------------------*
021500*    SPLIT THE COMMA-DELIMITED SUMMARY LINE INTO ITS TOP LEVEL
021600*    FIELDS, THEN RE-SPLIT THE DATE, RATING AND GENRE TOKENS
021700     UNSTRING RAWSUM-LINE DELIMITED BY ','
021800         INTO WS-RS-ID, WS-RS-TITLE, WS-RS-DATE-RAW,
021900              WS-RS-RATING-RAW, WS-RS-GENRES-RAW,
022000              WS-RS-OVERVIEW, WS-RS-POSTER.
022100     MOVE WS-RS-ID-NUM TO MOVIE-ID (CATALOG-TABLE-SIZE).
022200     MOVE ZERO TO WS-RS-YEAR-TOK, WS-RS-MONTH-TOK,
022300         WS-RS-DAY-TOK.
022400     UNSTRING WS-RS-DATE-RAW DELIMITED BY '-'
022500         INTO WS-RS-YEAR-TOK, WS-RS-MONTH-TOK, WS-RS-DAY-TOK.
022600     MOVE ZERO TO WS-RS-RATING-WHOLE, WS-RS-RATING-FRAC.
022700     UNSTRING WS-RS-RATING-RAW DELIMITED BY '.'
022800         INTO WS-RS-RATING-WHOLE, WS-RS-RATING-FRAC.
022900     MOVE ZERO TO WS-RS-GENRE-TOK (1), WS-RS-GENRE-TOK (2),
023000         WS-RS-GENRE-TOK (3), WS-RS-GENRE-TOK (4),
023100         WS-RS-GENRE-TOK (5), WS-RS-GENRE-TOK (6).
023200     UNSTRING WS-RS-GENRES-RAW DELIMITED BY '|'
023300         INTO WS-RS-GENRE-TOK (1), WS-RS-GENRE-TOK (2),
023400              WS-RS-GENRE-TOK (3), WS-RS-GENRE-TOK (4),
023500              WS-RS-GENRE-TOK (5), WS-RS-GENRE-TOK (6).
023600*---------------------------------------------------------------*
023700 2100-CLEAN-TITLE-OVERVIEW.
023800*---------------------------------------------------------------*
023900     IF WS-RS-TITLE = SPACES
024000         MOVE 'Unknown Title'
024100             TO MOVIE-TITLE (CATALOG-TABLE-SIZE)
024200     ELSE
024300         MOVE WS-RS-TITLE
024400             TO MOVIE-TITLE (CATALOG-TABLE-SIZE)
024500     END-IF.
024600     IF WS-RS-OVERVIEW = SPACES
024700         MOVE 'No Overview'
024800             TO OVERVIEW (CATALOG-TABLE-SIZE)
024900     ELSE
025000         MOVE WS-RS-OVERVIEW
025100             TO OVERVIEW (CATALOG-TABLE-SIZE)
025200     END-IF.
025300*---------------------------------------------------------------*
025400 2150-CLEAN-YEAR.
025500*---------------------------------------------------------------*
025600     IF WS-RS-YEAR-TOK > 1800
025700         MOVE WS-RS-YEAR-TOK TO MOVIE-YEAR (CATALOG-TABLE-SIZE)
025800     ELSE
025900         MOVE ZERO           TO MOVIE-YEAR (CATALOG-TABLE-SIZE)
026000     END-IF.
026100*---------------------------------------------------------------*
026200 2200-CLEAN-RATING.
026300*---------------------------------------------------------------*
026400     IF WS-RS-RATING-NUM > 10000
026500         MOVE ZERO TO MOVIE-RATING (CATALOG-TABLE-SIZE)
026600     ELSE
026700         MOVE WS-RS-RATING-NUM
026800             TO MOVIE-RATING (CATALOG-TABLE-SIZE)
026900     END-IF.
027000*---------------------------------------------------------------*
027100 2300-MAP-GENRE-CODES.
027200*---------------------------------------------------------------*
027300     MOVE ZERO TO GENRE-COUNT (CATALOG-TABLE-SIZE).
027400     SET WS-GENRE-SRC-IDX TO 1.
027500     PERFORM 2310-MAP-ONE-GENRE-TOKEN
027600         UNTIL WS-GENRE-SRC-IDX > 6.
027700*---------------------------------------------------------------*
027800 2310-MAP-ONE-GENRE-TOKEN.
027900*---------------------------------------------------------------*
028000     IF WS-RS-GENRE-TOK (WS-GENRE-SRC-IDX) > ZERO
028100         SET GENRE-TBL-IDX TO 1
028200         SET WS-GENRE-TBL-NOT-FOUND TO TRUE
028300         PERFORM 2320-SCAN-GENRE-TABLE
028400             UNTIL GENRE-TBL-IDX > 19 OR WS-GENRE-TBL-FOUND
028500         IF WS-GENRE-TBL-FOUND
028600            AND GENRE-COUNT (CATALOG-TABLE-SIZE) < 6
028700             ADD 1 TO GENRE-COUNT (CATALOG-TABLE-SIZE)
028800             MOVE WS-RS-GENRE-TOK (WS-GENRE-SRC-IDX)
028900                 TO GENRE-CODE (CATALOG-TABLE-SIZE,
029000                     GENRE-COUNT (CATALOG-TABLE-SIZE))
029100         END-IF
029200     END-IF.
029300     SET WS-GENRE-SRC-IDX UP BY 1.
029400*---------------------------------------------------------------*
029500 2320-SCAN-GENRE-TABLE.
029600*---------------------------------------------------------------*
029700     IF WS-RS-GENRE-TOK (WS-GENRE-SRC-IDX) =
029800             GENRE-TBL-CODE (GENRE-TBL-IDX)
029900         SET WS-GENRE-TBL-FOUND TO TRUE
030000     ELSE
030100         SET GENRE-TBL-IDX UP BY 1
030200     END-IF.
030300*---------------------------------------------------------------*
030400 2350-BUILD-POSTER-URL.
030500*---------------------------------------------------------------*
030600     MOVE SPACES TO IMG-URL (CATALOG-TABLE-SIZE).
030700     STRING WS-POSTER-BASE-PATH DELIMITED BY SPACE
030800            WS-RS-POSTER        DELIMITED BY SPACE
030900         INTO IMG-URL (CATALOG-TABLE-SIZE).
031000*---------------------------------------------------------------*
031100 2400-APPLY-ONE-CREDIT-RECORD.
031200*---------------------------------------------------------------*
031300     ADD 1 TO WS-CREDIT-READ-COUNT.
031400     UNSTRING RAWCRD-LINE DELIMITED BY ','
031500         INTO WS-RC-ID, WS-RC-JOB, WS-RC-NAME.
031600     PERFORM 2410-FIND-MOVIE-BY-ID.
031700     IF WS-CREDIT-MOVIE-FOUND
031800         PERFORM 2420-CLASSIFY-CREDIT
031900     END-IF.
032000     PERFORM 1300-READ-NEXT-CREDIT.
032100*---------------------------------------------------------------*
032200 2410-FIND-MOVIE-BY-ID.
032300*---------------------------------------------------------------*
032400     SET WS-CREDIT-MOVIE-NOT-FOUND TO TRUE.
032500     MOVE ZERO TO WS-CREDIT-TBL-IDX.
032600     PERFORM 2411-SCAN-NEXT-CATALOG-ENTRY
032700         UNTIL WS-CREDIT-TBL-IDX NOT < CATALOG-TABLE-SIZE
032800            OR WS-CREDIT-MOVIE-FOUND.
032900*---------------------------------------------------------------*
033000 2411-SCAN-NEXT-CATALOG-ENTRY.
033100*---------------------------------------------------------------*
033200     ADD 1 TO WS-CREDIT-TBL-IDX.
033300     IF MOVIE-ID (WS-CREDIT-TBL-IDX) = WS-RC-ID-NUM
033400         SET WS-CREDIT-MOVIE-FOUND TO TRUE
033500     END-IF.
033600*---------------------------------------------------------------*
033700 2420-CLASSIFY-CREDIT.
033800*---------------------------------------------------------------*
033900     EVALUATE TRUE
034000         WHEN WS-RC-JOB (1:8) = 'DIRECTOR'
034100             IF DIRECTOR-COUNT (WS-CREDIT-TBL-IDX) < 5
034200                 ADD 1 TO DIRECTOR-COUNT (WS-CREDIT-TBL-IDX)
034300                 MOVE WS-RC-NAME TO DIRECTOR-NAME
034400                     (WS-CREDIT-TBL-IDX,
034500                      DIRECTOR-COUNT (WS-CREDIT-TBL-IDX))
034600             END-IF
034700         WHEN WS-RC-JOB (1:4) = 'CAST'
034800             IF CAST-COUNT (WS-CREDIT-TBL-IDX) < 8
034900                 ADD 1 TO CAST-COUNT (WS-CREDIT-TBL-IDX)
035000                 MOVE WS-RC-NAME TO CAST-NAME
035100                     (WS-CREDIT-TBL-IDX,
035200                      CAST-COUNT (WS-CREDIT-TBL-IDX))
035300             END-IF
035400         WHEN OTHER
035500             CONTINUE
035600     END-EVALUATE.
035700*---------------------------------------------------------------*
035800 2900-WRITE-CATALOG-MASTER.
035900*---------------------------------------------------------------*
036000     SET WS-WRITE-IDX TO ZERO.
036100     PERFORM 2910-WRITE-ONE-MOVIE-RECORD
036200         UNTIL WS-WRITE-IDX NOT < CATALOG-TABLE-SIZE.
036300*---------------------------------------------------------------*
036400 2910-WRITE-ONE-MOVIE-RECORD.
036500*---------------------------------------------------------------*
036600     ADD 1 TO WS-WRITE-IDX.
036700     MOVE TBL-MOVIE-RECORD (WS-WRITE-IDX) TO MOVIE-RECORD.
036800     WRITE MOVIE-RECORD.
036900*---------------------------------------------------------------*
037000 3000-CLOSE-FILES.
037100*---------------------------------------------------------------*
037200     CLOSE RAWSUM.
037300     CLOSE RAWCRD.
037400     CLOSE MOVMAST.
037500*---------------------------------------------------------------*
037600 9999-ABORT-RUN.
037700*---------------------------------------------------------------*
037800*    A FATAL OPEN FAILURE ON ANY OF THE THREE CONVERSION FILES
037900*    LANDS HERE - NO SENSE CLEANING RECORDS WE CANNOT READ OR
038000*    WRITE.  DISPLAY IS ALREADY DONE BY THE CALLER.
038100     DISPLAY 'MOVPARS: RUN ABORTED - SEE FILE STATUS ABOVE'.
038200     GOBACK.

000100*---------------------------------------------------------------*
000200* MOVGENRE  -  GENRE CODE TO GENRE NAME CROSS REFERENCE TABLE
000300*              19 GENRES CARRIED OVER FROM THE FEED SUPPLIER'S
000400*              CLASSIFICATION SCHEME.  CODES NOT LISTED HERE
000500*              ARE DROPPED BY MOVPARS DURING CATALOG CLEANING.
000600*
000700* MAINTENENCE LOG
000800* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000900* --------- ------------  ---------------------------------------
001000* 03/14/94 R HOLLOWAY      CREATED - LOADED FROM SUPPLIER'S
001100*                          GENRE CODE LIST
001200* 09/09/96 R HOLLOWAY      ADDED SCIENCE-FICTION, TV-MOVIE
001300* 02/02/99 T ODUYA         Y2K REVIEW - NO DATE FIELDS, NO
001400*                          CHANGE REQUIRED
001500*---------------------------------------------------------------*
001600 01  GENRE-TABLE-VALUES.
001700     05  FILLER PIC X(21) VALUE '00028ACTION          '.
001800     05  FILLER PIC X(21) VALUE '00012ADVENTURE       '.
001900     05  FILLER PIC X(21) VALUE '00016ANIMATION       '.
002000     05  FILLER PIC X(21) VALUE '00035COMEDY          '.
002100     05  FILLER PIC X(21) VALUE '00080CRIME           '.
002200     05  FILLER PIC X(21) VALUE '00099DOCUMENTARY     '.
002300     05  FILLER PIC X(21) VALUE '00018DRAMA           '.
002400     05  FILLER PIC X(21) VALUE '10751FAMILY          '.
002500     05  FILLER PIC X(21) VALUE '00014FANTASY         '.
002600     05  FILLER PIC X(21) VALUE '00036HISTORY         '.
002700     05  FILLER PIC X(21) VALUE '00027HORROR          '.
002800     05  FILLER PIC X(21) VALUE '10402MUSIC           '.
002900     05  FILLER PIC X(21) VALUE '09648MYSTERY         '.
003000     05  FILLER PIC X(21) VALUE '10749ROMANCE         '.
003100     05  FILLER PIC X(21) VALUE '00878SCIENCE-FICTION '.
003200     05  FILLER PIC X(21) VALUE '10770TV-MOVIE        '.
003300     05  FILLER PIC X(21) VALUE '00053THRILLER        '.
003400     05  FILLER PIC X(21) VALUE '10752WAR             '.
003500     05  FILLER PIC X(21) VALUE '00037WESTERN         '.
003600*---------------------------------------------------------------*
003700 01  GENRE-CODE-TABLE REDEFINES GENRE-TABLE-VALUES.
003800     05  GENRE-TBL-ENTRY OCCURS 19 TIMES
003900                         INDEXED BY GENRE-TBL-IDX.
004000         10  GENRE-TBL-CODE              PIC 9(05).
004100         10  GENRE-TBL-NAME              PIC X(16).
